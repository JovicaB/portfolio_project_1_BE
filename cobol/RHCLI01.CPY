000100******************************************************************
000110*                       C O P Y   R H C L I 0 1                  *
000120******************************************************************
000130*  APLICACION  : RECLUTAMIENTO EJECUTIVO                         *
000140*  ARCHIVO     : CLIENTS (MAESTRO DE CLIENTES)                   *
000150*  DESCRIPCION : LAYOUT DEL REGISTRO DE CLIENTE, USADO COMO FD   *
000160*              : EN RHM1010 Y COMO AREA DE CARGA EN RHD1000      *
000170*  LONGITUD    : 234 POSICIONES                                  *
000180******************************************************************
000190* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000200* --------  -----------------  --------  ----------------------- *
000210* 14/02/24  E. RAMIREZ (EEDR)  RH-0001   CREACION DEL COPY       *
000220* 03/09/24  E. RAMIREZ (EEDR)  RH-0037   SE PARTIO CI-PHONE EN   *
000230*                                        PREFIJO/NUMERO IGUAL    *
000240*                                        QUE EN TARJETA EMPRES.  *
000250******************************************************************
000260 01  REG-CLIENTE.
000270     05  CLI-CLIENT-ID           PIC X(04).
000280     05  CLI-COMPANY             PIC X(40).
000290     05  CLI-CITY                PIC X(20).
000300     05  CLI-INDUSTRY            PIC X(20).
000310     05  CLI-NOTE                PIC X(60).
000320     05  CLI-CI-NAME             PIC X(30).
000330     05  CLI-CI-PHONE.
000340         10  CLI-TEL-PREFIJO     PIC X(08).
000350         10  FILLER              PIC X(01) VALUE "-".
000360         10  CLI-TEL-NUMERO      PIC X(11).
000370     05  CLI-CI-EMAIL            PIC X(40).
