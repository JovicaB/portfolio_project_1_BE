000100******************************************************************
000110*                       C O P Y   R H P R Y 0 1                  *
000120******************************************************************
000130*  APLICACION  : RECLUTAMIENTO EJECUTIVO                         *
000140*  ARCHIVO     : PROJECTS (MAESTRO DE PROYECTOS)                 *
000150*  DESCRIPCION : LAYOUT DEL REGISTRO DE PROYECTO DE BUSQUEDA,    *
000160*              : USADO COMO FD EN RHM1020 Y CARGADO EN RHD1000   *
000170*              : Y RHC1050 PARA RESOLVER EL NOMBRE DEL PROYECTO  *
000180*  LONGITUD    : 161 POSICIONES                                  *
000190******************************************************************
000200* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000210* --------  -----------------  --------  ----------------------- *
000220* 14/02/24  E. RAMIREZ (EEDR)  RH-0001   CREACION DEL COPY       *
000230* 20/05/24  E. RAMIREZ (EEDR)  RH-0019   SE AGREGA COMPENSATION  *
000240*                                        (TEXTO LIBRE, NO SE     *
000250*                                        OPERA NUNCA CON MONTOS) *
000260* 02/12/24  E. RAMIREZ (EEDR)  RH-0046   COMPENSATION PASA A     *
000270*                                        CAMPO UNICO DE 20; EL   *
000280*                                        PARTIDO EN TEXTO(19) +  *
000290*                                        FILLER TRUNCABA EL      *
000300*                                        ULTIMO CARACTER AL      *
000310*                                        GRABAR/REGRABAR.        *
000320******************************************************************
000330 01  REG-PROYECTO.
000340     05  PRY-PROJECT-ID          PIC X(04).
000350     05  PRY-CLIENT-ID           PIC X(04).
000360     05  PRY-PROJECT-NAME        PIC X(40).
000370     05  PRY-JOB-POSITION        PIC X(30).
000380     05  PRY-NUMBER-EMPLOYEES    PIC 9(03).
000390     05  PRY-NOTE                PIC X(60).
000400     05  PRY-COMPENSATION        PIC X(20).
