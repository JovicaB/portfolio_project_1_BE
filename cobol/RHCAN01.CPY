000100******************************************************************
000110*                       C O P Y   R H C A N 0 1                  *
000120******************************************************************
000130*  APLICACION  : RECLUTAMIENTO EJECUTIVO                         *
000140*  ARCHIVO     : CANDIDATES (MAESTRO DE DOSSIER DE CANDIDATOS)   *
000150*  DESCRIPCION : LAYOUT DEL REGISTRO DE CANDIDATO. USADO COMO FD *
000160*              : EN RHM1030 Y CARGADO EN RHD1000, RHB1040 Y      *
000170*              : RHC1050 PARA EL CRUCE CON LA FICHA CMS.         *
000180*  LONGITUD    : 797 POSICIONES (27 CAMPOS DE NEGOCIO)           *
000190******************************************************************
000200* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000210* --------  -----------------  --------  ----------------------- *
000220* 14/02/24  E. RAMIREZ (EEDR)  RH-0001   CREACION DEL COPY       *
000230* 02/04/24  E. RAMIREZ (EEDR)  RH-0008   SE AGREGAN KN2-DESCRIP  *
000240*                                        Y KN2-SCORE (SEGUNDA    *
000250*                                        PRUEBA DE CONOCIMIENTO) *
000260* 11/11/24  E. RAMIREZ (EEDR)  RH-0044   LA FICHA DE CONTROL DE  *
000270*                                        ARCHIVOS SIGUE DICIENDO *
000280*                                        795 POSICIONES; NADIE   *
000290*                                        LA ACTUALIZO CUANDO SE  *
000300*                                        AGREGARON LOS CAMPOS DE *
000310*                                        KN2 (+2). NO TOCAR SIN  *
000320*                                        AVISAR A CONTROL DE     *
000330*                                        ARCHIVOS.               *
000340******************************************************************
000350 01  REG-CANDIDATO.
000360     05  CAN-CANDIDATE-ID        PIC X(04).
000370     05  CAN-NAME-SURNAME.
000380         10  CAN-APELLIDOS       PIC X(15).
000390         10  FILLER              PIC X(01) VALUE SPACE.
000400         10  CAN-NOMBRES         PIC X(14).
000410     05  CAN-GENDER              PIC X(01).
000420     05  CAN-BIRTH-YEAR          PIC 9(04).
000430     05  CAN-CITY                PIC X(20).
000440     05  CAN-PHONE               PIC X(20).
000450     05  CAN-MAIL                PIC X(40).
000460     05  CAN-LINKEDIN            PIC X(40).
000470     05  CAN-NOTE                PIC X(60).
000480     05  CAN-SCHOOL              PIC X(30).
000490     05  CAN-MAJOR               PIC X(30).
000500     05  CAN-BUSINESS-SKILLS     PIC X(60).
000510     05  CAN-LICENCES            PIC X(30).
000520     05  CAN-LANGUAGES           PIC X(30).
000530     05  CAN-CURRENT-POSITION    PIC X(30).
000540     05  CAN-WORK-EXPERIENCE     PIC X(60).
000550     05  CAN-OPTIMAL-POSITION    PIC X(30).
000560     05  CAN-TALENT-SCORE        PIC 9(03).
000570     05  CAN-PROJECT-ID          PIC X(04).
000580     05  CAN-BLACKLISTED         PIC X(05).
000590     05  CAN-KN1-DESCRIPTION     PIC X(40).
000600     05  CAN-KN1-SCORE           PIC 9(03).
000610     05  CAN-KN2-DESCRIPTION     PIC X(40).
000620     05  CAN-KN2-SCORE           PIC 9(03).
000630     05  CAN-COMPETENCIES        PIC X(60).
000640     05  CAN-C-DESCRIPTION       PIC X(60).
000650     05  CAN-PV-DESCRIPTION      PIC X(60).
