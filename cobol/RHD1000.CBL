000100******************************************************************
000110* FECHA       : 14/02/1988                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000130* APLICACION  : RECLUTAMIENTO EJECUTIVO                          *
000140* PROGRAMA    : RHD1000                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : TABLERO DE ESTADISTICAS. LEE CLIENTS, PROJECTS Y *
000170*             : CANDIDATES COMPLETOS Y ACUMULA: CANTIDAD DE      *
000180*             : CLIENTES, DE PROYECTOS, DE CANDIDATOS, Y CUATRO  *
000190*             : PRUEBAS DE ESTADO (ENTREVISTADO, EVALUADO DE     *
000200*             : CONOCIMIENTO, CON TALENT SCORE, EN LISTA NEGRA)  *
000210*             : MAS EL CRUCE DE WORK-EXPERIENCE CONTRA LOS 46    *
000220*             : CODIGOS DE TABLA-COD-NIVEL/SIN-NIVEL (RHTAB01).  *
000230* ARCHIVOS    : CLIENTS=A, PROJECTS=A, CANDIDATES=A              *
000240* ACCION (ES) : LECTURA Y ACUMULACION UNICAMENTE                 *
000250* INSTALADO   : 14/02/1988                                       *
000260* BPM/RATIONAL: RH-0002                                          *
000270* NOMBRE      : TABLERO DE ESTADISTICAS DE RECLUTAMIENTO         *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    RHD1000.
000310 AUTHOR.        ERICK RAMIREZ.
000320 INSTALLATION.  RECLUTAMIENTO EJECUTIVO.
000330 DATE-WRITTEN.  14/02/1988.
000340 DATE-COMPILED. 14/02/1988.
000350 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000360******************************************************************
000370*                    B I T A C O R A                             *
000380******************************************************************
000390* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000400* --------  -----------------  --------  ----------------------- *
000410* 14/02/88  E. RAMIREZ (EEDR)  RH-0002   CREACION DEL PROGRAMA.  *
000420*                                        CONTADORES BASICOS DE   *
000430*                                        CLIENTES/PROYECTOS/     *
000440*                                        CANDIDATOS.             *
000450* 28/06/88  E. RAMIREZ (EEDR)  RH-0023   SE AGREGA EL CRUCE DE   *
000460*                                        WORK-EXPERIENCE CONTRA  *
000470*                                        LOS 46 CODIGOS DE       *
000480*                                        TABLA-COD-NIVEL Y       *
000490*                                        TABLA-COD-SIN-NIVEL.    *
000500*                                        CADA CODIGO CUENTA UNA  *
000510*                                        SOLA VEZ POR CANDIDATO  *
000520*                                        AUNQUE SE REPITA EL     *
000530*                                        TOKEN.                  *
000540* 12/08/91  L. MENDOZA  (LMM)  RH-0031   SE AGREGAN LAS PRUEBAS  *
000550*                                        DE EVALUADO Y DE TALENT *
000560*                                        SCORE AL TABLERO.       *
000570* 24/08/94  L. MENDOZA  (LMM)  RH-0036   TRACE DE LOS TOTALES    *
000580*                                        INTERMEDIOS CONTROLADO  *
000590*                                        POR EL SWITCH UPSI-0.   *
000600* 22/01/99  E. RAMIREZ (EEDR)  Y2K-002   REVISION DE SIGLO: EL   *
000605*                                        PROGRAMA NO GUARDA NI   *
000610*                                        COMPARA FECHAS, NO SE   *
000615*                                        REQUIRIO CAMBIO.        *
000622* 07/05/03  E. RAMIREZ (EEDR)  RH-0042   SE INCORPORAN LLAMADOS  *
000624*                                        A DEBD1R00 EN LA APER-  *
000626*                                        TURA DE CLIENTS,        *
000628*                                        PROJECTS Y CANDIDATES;  *
000630*                                        CADA ARCHIVO SALTA A SU *
000632*                                        PROPIO PARRAFO DE ERROR.*
000633* 21/01/04  E. RAMIREZ (EEDR)  RH-0043   310-ACUMULA-CANDIDATO   *
000634*                                        PROBABA TALENT-SCORE>0  *
000635*                                        SIN VALIDAR BLANCO      *
000636*                                        PRIMERO, AL REVES DE LAS*
000637*                                        DEMAS PRUEBAS DEL MISMO *
000638*                                        PARRAFO. SE AGREGA LA   *
000639*                                        VALIDACION DE BLANCO.   *
000640******************************************************************
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS CLASE-BANDERA   IS "T" THRU "T", "F" THRU "F"
000700     UPSI-0 ON STATUS IS WKS-TRACE-ACTIVO
000710            OFF STATUS IS WKS-TRACE-INACTIVO.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT CLIENTS ASSIGN TO CLIENTS
000750            ORGANIZATION  IS SEQUENTIAL
000760            ACCESS        IS SEQUENTIAL
000770            FILE STATUS   IS FS-CLIENT
000780                             FSE-CLIENT.
000790     SELECT PROJECTS ASSIGN TO PROJECTS
000800            ORGANIZATION  IS SEQUENTIAL
000810            ACCESS        IS SEQUENTIAL
000820            FILE STATUS   IS FS-PROJECT
000830                             FSE-PROJECT.
000840     SELECT CANDIDATES ASSIGN TO CANDIDATES
000850            ORGANIZATION  IS SEQUENTIAL
000860            ACCESS        IS SEQUENTIAL
000870            FILE STATUS   IS FS-CANDIDATE
000880                             FSE-CANDIDATE.
000890 DATA DIVISION.
000900 FILE SECTION.
000910******************************************************************
000920*   MAESTRO DE CLIENTES - SOLO LECTURA EN ESTE PROGRAMA          *
000930******************************************************************
000940 FD  CLIENTS
000950     LABEL RECORDS ARE STANDARD.
000960 01  REG-CLIENTE.
000970     COPY RHCLI01.
000980******************************************************************
000990*   MAESTRO DE PROYECTOS - SOLO LECTURA EN ESTE PROGRAMA         *
001000******************************************************************
001010 FD  PROJECTS
001020     LABEL RECORDS ARE STANDARD.
001030 01  REG-PROYECTO.
001040     COPY RHPRY01.
001050******************************************************************
001060*   DOSSIER DE CANDIDATOS - SOLO LECTURA EN ESTE PROGRAMA        *
001070******************************************************************
001080 FD  CANDIDATES
001090     LABEL RECORDS ARE STANDARD.
001100 01  REG-CANDIDATO.
001110     COPY RHCAN01.
001120 WORKING-STORAGE SECTION.
001130 77  WKS-COD-IDX             PIC 9(02) COMP VALUE ZEROES.
001140 77  WKS-TOK-IDX              PIC 9(02) COMP VALUE ZEROES.
001150 77  WKS-WE-CANT-TOKENS      PIC 9(02) COMP VALUE ZEROES.
001160******************************************************************
001170*           RECURSOS RUTINAS FSE Y FILE STATUS                   *
001180******************************************************************
001190 COPY RHFSE01.
001200******************************************************************
001210*           AREA DE ACUMULACION Y TABLAS DE CODIGOS (46)         *
001220******************************************************************
001230 COPY RHTAB01.
001240******************************************************************
001250*           TOKENS DE WORK-EXPERIENCE DEL CANDIDATO EN TURNO     *
001260*    CAN-WORK-EXPERIENCE ES X(60) SEPARADO POR ":"; CADA TOKEN   *
001270*    SE GUARDA EN X(05), IGUAL QUE EL CODIGO MAS LARGO DE LA     *
001280*    TABLA (LOS CODIGOS SIN NIVEL SON X(03) Y COMPARAN POR       *
001290*    RELLENO DE BLANCOS A LA DERECHA, SIN FUNCTION NI REDEFINES).*
001300******************************************************************
001310 01  WKS-AREA-EXPERIENCIA.
001320     05  WKS-WE-TOKEN             PIC X(05) OCCURS 12 TIMES.
001330     05  FILLER                   PIC X(02) VALUE SPACES.
001340******************************************************************
001350*           SWITCHES DE TRABAJO                                  *
001360******************************************************************
001370 01  WKS-SWITCHES.
001380     05  WKS-SW-TRACE             PIC X(01) VALUE "N".
001390         88  WKS-TRACE-ACTIVO              VALUE "S".
001400         88  WKS-TRACE-INACTIVO            VALUE "N".
001410     05  WKS-SW-ENCONTRADO-CODIGO PIC X(01) VALUE "N".
001420         88  WKS-ENCONTRADO-CODIGO         VALUE "S".
001430     05  FILLER                   PIC X(01) VALUE SPACE.
001440 PROCEDURE DIVISION.
001450******************************************************************
001460*                 S E C C I O N   P R I N C I P A L              *
001470******************************************************************
001480 000-PRINCIPAL SECTION.
001490     PERFORM 050-INICIALIZA-ESTADISTICAS
001495             THRU 050-INICIALIZA-ESTADISTICAS-E
001500     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E
001510     PERFORM 200-CUENTA-CLIENTES THRU 200-CUENTA-CLIENTES-E
001520     PERFORM 210-CUENTA-PROYECTOS THRU 210-CUENTA-PROYECTOS-E
001530     PERFORM 300-PROCESA-CANDIDATOS THRU 300-PROCESA-CANDIDATOS-E
001540     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
001550     PERFORM 400-IMPRIME-REPORTE THRU 400-IMPRIME-REPORTE-E
001560     STOP RUN.
001570 000-PRINCIPAL-E. EXIT.
001580 050-INICIALIZA-ESTADISTICAS SECTION.
001590     MOVE 0 TO EST-TOTAL-CANDIDATOS
001600     MOVE 0 TO EST-TOTAL-ENTREVISTADOS
001610     MOVE 0 TO EST-TOTAL-EVALUADOS
001620     MOVE 0 TO EST-TOTAL-TALENTO
001630     MOVE 0 TO EST-TOTAL-LISTA-NEGRA
001640     MOVE 0 TO EST-TOTAL-CLIENTES
001650     MOVE 0 TO EST-TOTAL-PROYECTOS
001660     PERFORM 051-LIMPIA-NIVEL
001670             VARYING WKS-COD-IDX FROM 1 BY 1
001680             UNTIL WKS-COD-IDX > 30
001690     PERFORM 052-LIMPIA-SIN-NIVEL
001700             VARYING WKS-COD-IDX FROM 1 BY 1
001710             UNTIL WKS-COD-IDX > 16.
001720 050-INICIALIZA-ESTADISTICAS-E. EXIT.
001730 051-LIMPIA-NIVEL SECTION.
001740     MOVE 0 TO WE-LEVEL-COUNT(WKS-COD-IDX).
001750 051-LIMPIA-NIVEL-E. EXIT.
001760 052-LIMPIA-SIN-NIVEL SECTION.
001770     MOVE 0 TO WE-NOLEVEL-COUNT(WKS-COD-IDX).
001780 052-LIMPIA-SIN-NIVEL-E. EXIT.
001790*    24/08/24 (LMM) RH-0036 - TRACE DE LOS TOTALES INTERMEDIOS.
001800 060-TRACE-TOTALES SECTION.
001810     IF WKS-TRACE-ACTIVO
001820        DISPLAY "RHD1000 TRACE CLIENTES  : " EST-TOTAL-CLIENTES
001830                UPON CONSOLE
001840        DISPLAY "RHD1000 TRACE PROYECTOS : " EST-TOTAL-PROYECTOS
001850                UPON CONSOLE
001860        DISPLAY "RHD1000 TRACE CANDIDATOS: " EST-TOTAL-CANDIDATOS
001870                UPON CONSOLE
001880     END-IF.
001890 060-TRACE-TOTALES-E. EXIT.
001900*    >>>>>>>>>>>>>>>>>>>>>>> ARCHIVOS <<<<<<<<<<<<<<<<<<<<<<<<<<<<
001910 100-ABRE-ARCHIVOS SECTION.
001911     MOVE "RHD1000" TO PROGRAMA
001912     OPEN INPUT CLIENTS
001913     IF FS-CLIENT NOT = "00"
001914        GO TO 191-ERROR-CLIENTS
001915     END-IF
001916     OPEN INPUT PROJECTS
001917     IF FS-PROJECT NOT = "00"
001918        GO TO 192-ERROR-PROJECTS
001919     END-IF
001920     OPEN INPUT CANDIDATES
001921     IF FS-CANDIDATE NOT = "00"
001922        GO TO 193-ERROR-CANDIDATES
001923     END-IF
001924     GO TO 100-ABRE-ARCHIVOS-E.
001925 191-ERROR-CLIENTS.
001926     MOVE "CLIENTS" TO ARCHIVO
001927     MOVE "OPEN"    TO ACCION
001928     MOVE SPACES    TO LLAVE
001929     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
001930                      LLAVE, FS-CLIENT, FSE-CLIENT
001931     DISPLAY "RHD1000 - ERROR AL ABRIR CLIENTS: "
001932             FS-CLIENT UPON CONSOLE
001933     MOVE 91 TO RETURN-CODE
001934     STOP RUN.
001935 192-ERROR-PROJECTS.
001936     MOVE "PROJECTS" TO ARCHIVO
001937     MOVE "OPEN"     TO ACCION
001938     MOVE SPACES     TO LLAVE
001939     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
001940                      LLAVE, FS-PROJECT, FSE-PROJECT
001941     DISPLAY "RHD1000 - ERROR AL ABRIR PROJECTS: "
001942             FS-PROJECT UPON CONSOLE
001943     MOVE 91 TO RETURN-CODE
001944     STOP RUN.
001945 193-ERROR-CANDIDATES.
001946     MOVE "CANDIDATES" TO ARCHIVO
001947     MOVE "OPEN"       TO ACCION
001948     MOVE SPACES       TO LLAVE
001949     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
001950                      LLAVE, FS-CANDIDATE, FSE-CANDIDATE
001951     DISPLAY "RHD1000 - ERROR AL ABRIR CANDIDATES: "
001952             FS-CANDIDATE UPON CONSOLE
001953     MOVE 91 TO RETURN-CODE
001954     STOP RUN.
002130 100-ABRE-ARCHIVOS-E. EXIT.
002140*    >>>>>>>>>>>>>>>>>>>>>>> CLIENTES <<<<<<<<<<<<<<<<<<<<<<<<<<<<
002150 200-CUENTA-CLIENTES SECTION.
002160     PERFORM 201-LEE-CLIENTE THRU 201-LEE-CLIENTE-E
002170     PERFORM 202-ACUMULA-CLIENTE UNTIL FS-CLIENT = "10".
002180 200-CUENTA-CLIENTES-E. EXIT.
002190 201-LEE-CLIENTE SECTION.
002200     READ CLIENTS
002210         AT END MOVE "10" TO FS-CLIENT
002220     END-READ.
002230 201-LEE-CLIENTE-E. EXIT.
002240 202-ACUMULA-CLIENTE SECTION.
002250     ADD 1 TO EST-TOTAL-CLIENTES
002260     PERFORM 201-LEE-CLIENTE THRU 201-LEE-CLIENTE-E.
002270 202-ACUMULA-CLIENTE-E. EXIT.
002280*    >>>>>>>>>>>>>>>>>>>>>>> PROYECTOS <<<<<<<<<<<<<<<<<<<<<<<<<<<
002290 210-CUENTA-PROYECTOS SECTION.
002300     PERFORM 211-LEE-PROYECTO THRU 211-LEE-PROYECTO-E
002310     PERFORM 212-ACUMULA-PROYECTO UNTIL FS-PROJECT = "10".
002320 210-CUENTA-PROYECTOS-E. EXIT.
002330 211-LEE-PROYECTO SECTION.
002340     READ PROJECTS
002350         AT END MOVE "10" TO FS-PROJECT
002360     END-READ.
002370 211-LEE-PROYECTO-E. EXIT.
002380 212-ACUMULA-PROYECTO SECTION.
002390     ADD 1 TO EST-TOTAL-PROYECTOS
002400     PERFORM 211-LEE-PROYECTO THRU 211-LEE-PROYECTO-E.
002410 212-ACUMULA-PROYECTO-E. EXIT.
002420*    >>>>>>>>>>>>>>>>>>>>>>> CANDIDATOS <<<<<<<<<<<<<<<<<<<<<<<<<<
002430 300-PROCESA-CANDIDATOS SECTION.
002440     PERFORM 301-LEE-CANDIDATO THRU 301-LEE-CANDIDATO-E
002450     PERFORM 310-ACUMULA-CANDIDATO UNTIL FS-CANDIDATE = "10"
002460     PERFORM 060-TRACE-TOTALES THRU 060-TRACE-TOTALES-E.
002470 300-PROCESA-CANDIDATOS-E. EXIT.
002480 301-LEE-CANDIDATO SECTION.
002490     READ CANDIDATES
002500         AT END MOVE "10" TO FS-CANDIDATE
002510     END-READ.
002520 301-LEE-CANDIDATO-E. EXIT.
002530 310-ACUMULA-CANDIDATO SECTION.
002540     ADD 1 TO EST-TOTAL-CANDIDATOS
002550     IF CAN-C-DESCRIPTION NOT = SPACES
002560        ADD 1 TO EST-TOTAL-ENTREVISTADOS
002570     END-IF
002580     IF CAN-KN1-DESCRIPTION NOT = SPACES
002590        OR CAN-KN2-DESCRIPTION NOT = SPACES
002600        ADD 1 TO EST-TOTAL-EVALUADOS
002610     END-IF
002620     IF CAN-TALENT-SCORE NOT = SPACES
002621        AND CAN-TALENT-SCORE > 0
002630        ADD 1 TO EST-TOTAL-TALENTO
002640     END-IF
002650     IF CAN-BLACKLISTED = "True"
002660        ADD 1 TO EST-TOTAL-LISTA-NEGRA
002670     END-IF
002680     PERFORM 320-PARTE-EXPERIENCIA THRU 320-PARTE-EXPERIENCIA-E
002690     PERFORM 330-CUENTA-CODIGO-NIVEL
002700             VARYING WKS-COD-IDX FROM 1 BY 1
002710             UNTIL WKS-COD-IDX > 30
002720     PERFORM 340-CUENTA-CODIGO-SIN-NIVEL
002730             VARYING WKS-COD-IDX FROM 1 BY 1
002740             UNTIL WKS-COD-IDX > 16
002750     PERFORM 301-LEE-CANDIDATO.
002760 310-ACUMULA-CANDIDATO-E. EXIT.
002770*    28/06/24 (EEDR) RH-0023 - PARTE WORK-EXPERIENCE POR ":" EN
002780*    TOKENS DE TRABAJO PARA COMPARAR CONTRA LAS DOS TABLAS DE
002790*    CODIGOS. MAXIMO 12 TOKENS, SUFICIENTE PARA EL ANCHO X(60).
002800 320-PARTE-EXPERIENCIA SECTION.
002810     MOVE SPACES TO WKS-AREA-EXPERIENCIA
002820     UNSTRING CAN-WORK-EXPERIENCE DELIMITED BY ":"
002830         INTO WKS-WE-TOKEN(01) WKS-WE-TOKEN(02) WKS-WE-TOKEN(03)
002840              WKS-WE-TOKEN(04) WKS-WE-TOKEN(05) WKS-WE-TOKEN(06)
002850              WKS-WE-TOKEN(07) WKS-WE-TOKEN(08) WKS-WE-TOKEN(09)
002860              WKS-WE-TOKEN(10) WKS-WE-TOKEN(11) WKS-WE-TOKEN(12)
002870         TALLYING IN WKS-WE-CANT-TOKENS
002880     END-UNSTRING.
002890 320-PARTE-EXPERIENCIA-E. EXIT.
002900*    CADA CODIGO CUENTA COMO MAXIMO UNA VEZ POR CANDIDATO, AUNQUE
002910*    EL TOKEN APAREZCA REPETIDO EN LA LISTA DE EXPERIENCIA.
002920 330-CUENTA-CODIGO-NIVEL SECTION.
002930     MOVE "N" TO WKS-SW-ENCONTRADO-CODIGO
002940     PERFORM 331-BUSCA-TOKEN-NIVEL
002950             VARYING WKS-TOK-IDX FROM 1 BY 1
002960             UNTIL WKS-TOK-IDX > WKS-WE-CANT-TOKENS
002970                OR WKS-ENCONTRADO-CODIGO
002980     IF WKS-ENCONTRADO-CODIGO
002990        ADD 1 TO WE-LEVEL-COUNT(WKS-COD-IDX)
003000     END-IF.
003010 330-CUENTA-CODIGO-NIVEL-E. EXIT.
003020 331-BUSCA-TOKEN-NIVEL SECTION.
003030     IF WKS-WE-TOKEN(WKS-TOK-IDX) = COD-NIVEL(WKS-COD-IDX)
003040        MOVE "S" TO WKS-SW-ENCONTRADO-CODIGO
003050     END-IF.
003060 331-BUSCA-TOKEN-NIVEL-E. EXIT.
003070 340-CUENTA-CODIGO-SIN-NIVEL SECTION.
003080     MOVE "N" TO WKS-SW-ENCONTRADO-CODIGO
003090     PERFORM 341-BUSCA-TOKEN-SIN-NIVEL
003100             VARYING WKS-TOK-IDX FROM 1 BY 1
003110             UNTIL WKS-TOK-IDX > WKS-WE-CANT-TOKENS
003120                OR WKS-ENCONTRADO-CODIGO
003130     IF WKS-ENCONTRADO-CODIGO
003140        ADD 1 TO WE-NOLEVEL-COUNT(WKS-COD-IDX)
003150     END-IF.
003160 340-CUENTA-CODIGO-SIN-NIVEL-E. EXIT.
003170 341-BUSCA-TOKEN-SIN-NIVEL SECTION.
003180     IF WKS-WE-TOKEN(WKS-TOK-IDX) = COD-SIN-NIVEL(WKS-COD-IDX)
003190        MOVE "S" TO WKS-SW-ENCONTRADO-CODIGO
003200     END-IF.
003210 341-BUSCA-TOKEN-SIN-NIVEL-E. EXIT.
003220*    >>>>>>>>>>>>>>>>>>>>>>> REPORTE <<<<<<<<<<<<<<<<<<<<<<<<<<<<<
003230 400-IMPRIME-REPORTE SECTION.
003240     DISPLAY "RHD1000 - CLIENTES        : " EST-TOTAL-CLIENTES
003250             UPON CONSOLE
003260     DISPLAY "RHD1000 - PROYECTOS       : " EST-TOTAL-PROYECTOS
003270             UPON CONSOLE
003280     DISPLAY "RHD1000 - CANDIDATOS      : " EST-TOTAL-CANDIDATOS
003290             UPON CONSOLE
003300     DISPLAY "RHD1000 - ENTREVISTADOS   : "
003310             EST-TOTAL-ENTREVISTADOS UPON CONSOLE
003320     DISPLAY "RHD1000 - EVALUADOS       : " EST-TOTAL-EVALUADOS
003330             UPON CONSOLE
003340     DISPLAY "RHD1000 - CON TALENT SCORE: " EST-TOTAL-TALENTO
003350             UPON CONSOLE
003360     DISPLAY "RHD1000 - LISTA NEGRA     : " EST-TOTAL-LISTA-NEGRA
003370             UPON CONSOLE
003380     PERFORM 410-IMPRIME-CODIGO-NIVEL
003390             VARYING WKS-COD-IDX FROM 1 BY 1
003400             UNTIL WKS-COD-IDX > 30
003410     PERFORM 420-IMPRIME-CODIGO-SIN-NIVEL
003420             VARYING WKS-COD-IDX FROM 1 BY 1
003430             UNTIL WKS-COD-IDX > 16.
003440 400-IMPRIME-REPORTE-E. EXIT.
003450 410-IMPRIME-CODIGO-NIVEL SECTION.
003460     DISPLAY COD-NIVEL(WKS-COD-IDX) " "
003470             WE-LEVEL-COUNT(WKS-COD-IDX) UPON CONSOLE.
003480 410-IMPRIME-CODIGO-NIVEL-E. EXIT.
003490 420-IMPRIME-CODIGO-SIN-NIVEL SECTION.
003500     DISPLAY COD-SIN-NIVEL(WKS-COD-IDX) "  "
003510             WE-NOLEVEL-COUNT(WKS-COD-IDX) UPON CONSOLE.
003520 420-IMPRIME-CODIGO-SIN-NIVEL-E. EXIT.
003530*    >>>>>>>>>>>>>>>>>>>>>>> CIERRE <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
003540 900-CIERRA-ARCHIVOS SECTION.
003550     CLOSE CLIENTS
003560     CLOSE PROJECTS
003570     CLOSE CANDIDATES.
003580 900-CIERRA-ARCHIVOS-E. EXIT.
