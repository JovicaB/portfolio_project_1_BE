000100******************************************************************
000110* FECHA       : 01/04/1988                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EEDR)                         *
000130* APLICACION  : RECLUTAMIENTO EJECUTIVO                          *
000140* PROGRAMA    : RHB1040                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : BUSQUEDA DE CANDIDATOS POR CRUCE DE HASTA   *
000170*             : ONCE FILTROS (SEXO, EDAD MINIMA/MAXIMA Y    *
000180*             : NUEVE FILTROS DE TEXTO). LA TRANSACCION     *
000190*             : TRAE DOCE CAMPOS DE CONDICION (SYSIN); LOS  *
000200*             : DOS DE EDAD SE EVALUAN COMO UN SOLO FILTRO. *
000210*             : EMITE [ID, NOMBRE] DE CADA CANDIDATO QUE    *
000220*             : CUMPLE TODOS LOS FILTROS, ORDEN DEL MAESTRO.*
000230* ARCHIVOS    : CANDIDATES=A                                     *
000240* ACCION (ES) : B=BUSQUEDA                                       *
000250* INSTALADO   : 01/04/1988                                       *
000260* BPM/RATIONAL: RH-0006                                          *
000270* NOMBRE      : BUSQUEDA MULTICRITERIO DE CANDIDATOS       *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    RHB1040.
000310 AUTHOR.        ERICK RAMIREZ.
000320 INSTALLATION.  RECLUTAMIENTO EJECUTIVO.
000330 DATE-WRITTEN.  01/04/1988.
000340 DATE-COMPILED. 01/04/1988.
000350 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000360******************************************************************
000370*                    B I T A C O R A                             *
000380******************************************************************
000390* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000400* --------  -----------------  --------  ----------------------- *
000410* 01/04/88  E. RAMIREZ (EEDR)  RH-0006   CREACION DEL PROGRAMA,  *
000420*                                        FILTROS DE SEXO, EDAD Y *
000430*                                        CIUDAD/CARRERA/EXPERIEN-*
000440*                                        CIA/HABILIDADES.        *
000450* 03/04/88  E. RAMIREZ (EEDR)  RH-0009   SE AGREGAN LOS FILTROS  *
000460*                                        DE TALENT-SCORE Y       *
000470*                                        BLACKLISTED, AMBOS      *
000480*                                        COMPARADOS COMO TEXTO.  *
000490* 14/06/90  L. MENDOZA  (LMM)  RH-0023   SE VALIDA EL CAMPO SEXO *
000500*                                        DE LA TRANSACCION; SI   *
000510*                                        NO ES M, F O All SE     *
000520*                                        RECHAZA LA BUSQUEDA.    *
000530* 22/08/93  L. MENDOZA  (LMM)  RH-0034   TRACE DE LA TRANSACCION *
000540*                                        DE ENTRADA CONTROLADO   *
000550*                                        POR EL SWITCH UPSI-0.   *
000560* 22/01/99  E. RAMIREZ (EEDR)  Y2K-002   REVISION DE SIGLO: LA   *
000570*                                        EDAD SE CALCULA CON     *
000580*                                        ACCEPT ... FROM DATE    *
000590*                                        YYYYMMDD (ANO DE 4      *
000600*                                        DIGITOS); NO SE REQUI-  *
000605*                                        RIO CAMBIO.             *
000608* 19/11/02  E. RAMIREZ (EEDR)  RH-0041   SE INCORPORA LLAMADO A  *
000612*                                        DEBD1R00 EN LA APERTURA *
000614*                                        DE CANDIDATES; RUTINA   *
000616*                                        DE APERTURA REESTRUCTU- *
000618*                                        RADA CON SALTO A PARRAFO*
000619*                                        DE ERROR DEDICADO.      *
000620******************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS CLASE-BANDERA   IS "T" THRU "T", "F" THRU "F"
000680     UPSI-0 ON STATUS IS WKS-TRACE-ACTIVO
000690            OFF STATUS IS WKS-TRACE-INACTIVO.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT CANDIDATES ASSIGN TO CANDIDATES
000730            ORGANIZATION  IS SEQUENTIAL
000740            ACCESS        IS SEQUENTIAL
000750            FILE STATUS   IS FS-CANDIDATE
000760                             FSE-CANDIDATE.
000770 DATA DIVISION.
000780 FILE SECTION.
000790******************************************************************
000800*   DOSSIER DE CANDIDATOS - ORDEN ASCENDENTE POR CANDIDATE-ID    *
000810******************************************************************
000820 FD  CANDIDATES
000830     LABEL RECORDS ARE STANDARD.
000840 01  REG-CANDIDATO.
000850     COPY RHCAN01.
000860 WORKING-STORAGE SECTION.
000870 77  WKS-CAN-COUNT           PIC 9(05) COMP VALUE ZEROES.
000880 77  WKS-SUB                 PIC 9(05) COMP VALUE ZEROES.
000890 77  WKS-HITS                PIC 9(05) COMP VALUE ZEROES.
000900 77  WKS-TALLY               PIC 9(03) COMP VALUE ZEROES.
000910 77  WKS-LONG-BUSQUEDA       PIC 9(02) COMP VALUE ZEROES.
000920 77  WKS-CANT-CAMPOS         PIC 9(02) COMP VALUE ZEROES.
000930******************************************************************
000940*           RECURSOS RUTINAS FSE Y FILE STATUS                   *
000950******************************************************************
000960 COPY RHFSE01.
000970*    VARIABLES PARA CALCULO DE EDAD (MISMO PATRON QUE SE USA EN
000980*    LOS DEMAS PROGRAMAS DE LA APLICACION PARA FECHAS DE SISTEMA).
000990 01  WKS-CURRENT-DATE.
001000     05  WKS-CURRENT-YEAR        PIC 9(04) VALUE ZEROES.
001010     05  WKS-CURRENT-MONTH       PIC 9(02) VALUE ZEROES.
001020     05  WKS-CURRENT-DAY         PIC 9(02) VALUE ZEROES.
001030 01  WKS-EDAD-LIMITES.
001040     05  WKS-EDAD-JOVEN          PIC 9(03) VALUE ZEROES.
001050     05  WKS-EDAD-VIEJO          PIC 9(03) VALUE ZEROES.
001060******************************************************************
001070*           TABLA DE CANDIDATOS EN MEMORIA PARA LA BUSQUEDA      *
001080******************************************************************
001090 01  WKS-TABLA-CANDIDATOS.
001100     05  WKS-CAN-ENTRY           OCCURS 5000 TIMES
001110                                  INDEXED BY WKS-CAN-IDX.
001120         10  TBC-CANDIDATE-ID    PIC X(04).
001130         10  TBC-NAME-SURNAME    PIC X(30).
001140         10  TBC-GENDER          PIC X(01).
001150         10  TBC-BIRTH-YEAR      PIC 9(04).
001160         10  TBC-EDAD            PIC 9(03).
001170         10  TBC-CITY            PIC X(20).
001180         10  TBC-MAJOR           PIC X(30).
001190         10  TBC-WORK-EXPERIENCE PIC X(60).
001200         10  TBC-BUSINESS-SKILLS PIC X(60).
001210         10  TBC-LICENCES        PIC X(30).
001220         10  TBC-LANGUAGES       PIC X(30).
001230         10  TBC-OPTIMAL-POSITION PIC X(30).
001240         10  TBC-TALENT-SCORE    PIC 9(03).
001250         10  TBC-TALENT-SCORE-ALFA REDEFINES TBC-TALENT-SCORE
001260                                 PIC X(03).
001270         10  TBC-BLACKLISTED     PIC X(05).
001280         10  WKS-HIT-FLAG        PIC X(01) VALUE "S".
001290             88  WKS-ES-HIT               VALUE "S".
001300         10  FILLER              PIC X(02).
001310******************************************************************
001320*           AREA DE LA TRANSACCION DE ENTRADA (SYSIN)            *
001330*    12 CAMPOS DE CONDICION: SEXO, EDAD-MIN, EDAD-MAX, CIUDAD,   *
001340*    CARRERA, EXPERIENCIA, HABILIDADES, LICENCIAS, IDIOMAS,      *
001350*    POSICION-OPTIMA, TALENT-SCORE, BLACKLISTED.                 *
001360******************************************************************
001370 01  WKS-TRANSACCION.
001380     05  WKS-LINEA-ENTRADA       PIC X(400).
001390     05  WKS-OPERACION           PIC X(01).
001400     05  WKS-CAMPO               OCCURS 12 TIMES
001410                                  PIC X(30).
001420     05  FILLER                  PIC X(02) VALUE SPACES.
001430 01  WKS-LINEA-DUMP REDEFINES WKS-TRANSACCION.
001440     05  WKS-LINEA-BLOQUE        PIC X(40) OCCURS 10 TIMES.
001450******************************************************************
001460*           AREAS DE TRABAJO PARA LOS FILTROS DE TEXTO           *
001470******************************************************************
001480*    SE USA INSPECT ... CONVERTING PARA IGUALAR MAYUSCULAS Y
001490*    MINUSCULAS (NO HAY FUNCIONES INTRINSECAS DISPONIBLES).
001500 01  WKS-AREAS-FILTRO.
001510     05  WKS-TXT-BUSQUEDA        PIC X(60).
001520     05  WKS-TXT-CAMPO           PIC X(60).
001530     05  WKS-SW-ERROR-ENTRADA    PIC X(01) VALUE "N".
001540         88  WKS-ERROR-ENTRADA            VALUE "S".
001550     05  WKS-SW-CONTINUA-RECORTE PIC X(01) VALUE "N".
001560         88  WKS-CONTINUA-RECORTE         VALUE "S".
001570     05  FILLER                  PIC X(01) VALUE SPACE.
001580 01  WKS-CONTADOR-ED.
001590     05  WKS-HITS-ED             PIC 9(05).
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001610 01  WKS-CONTADOR-ALFA REDEFINES WKS-CONTADOR-ED.
001620     05  WKS-HITS-TEXTO          PIC X(05).
001630     05  FILLER                  PIC X(01).
001640******************************************************************
001650*           SWITCHES DE TRABAJO                                  *
001660******************************************************************
001670 01  WKS-SWITCHES.
001680     05  WKS-SW-TRACE            PIC X(01) VALUE "N".
001690         88  WKS-TRACE-ACTIVO             VALUE "S".
001700         88  WKS-TRACE-INACTIVO           VALUE "N".
001710     05  FILLER                  PIC X(01) VALUE SPACE.
001720 PROCEDURE DIVISION.
001730******************************************************************
001740*                 S E C C I O N   P R I N C I P A L              *
001750******************************************************************
001760 000-PRINCIPAL SECTION.
001770     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E
001780     PERFORM 200-CARGA-CANDIDATOS THRU 200-CARGA-CANDIDATOS-E
001790     PERFORM 250-LEE-TRANSACCION THRU 250-LEE-TRANSACCION-E
001800     PERFORM 500-VALIDA-SEXO THRU 500-VALIDA-SEXO-E
001810     IF NOT WKS-ERROR-ENTRADA
001820        PERFORM 510-FILTRA-SEXO
001830                VARYING WKS-SUB FROM 1 BY 1
001840                UNTIL WKS-SUB > WKS-CAN-COUNT
001850        PERFORM 560-FILTRA-EDAD
001860                VARYING WKS-SUB FROM 1 BY 1
001870                UNTIL WKS-SUB > WKS-CAN-COUNT
001880        PERFORM 600-FILTRO-CIUDAD
001890        PERFORM 610-FILTRO-CARRERA
001900        PERFORM 620-FILTRO-EXPERIENCIA
001910        PERFORM 630-FILTRO-HABILIDADES
001920        PERFORM 640-FILTRO-LICENCIAS
001930        PERFORM 650-FILTRO-IDIOMAS
001940        PERFORM 660-FILTRO-POS-OPTIMA
001950        PERFORM 670-FILTRO-TALENT-SCORE
001960        PERFORM 680-FILTRO-BLACKLISTED
001970        PERFORM 800-IMPRIME-RESULTADOS
001980     END-IF
001990     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002000     STOP RUN.
002010 000-PRINCIPAL-E. EXIT.
002020*    22/08/24 (LMM) RH-0034 - TRACE DE LA LINEA DE ENTRADA.
002030 050-TRACE-ENTRADA SECTION.
002040     IF WKS-TRACE-ACTIVO
002050        PERFORM 051-MUESTRA-BLOQUE
002060                VARYING WKS-SUB FROM 1 BY 1
002070                UNTIL WKS-SUB > 10
002080     END-IF.
002090 050-TRACE-ENTRADA-E. EXIT.
002100 051-MUESTRA-BLOQUE SECTION.
002110     DISPLAY "RHB1040 TRACE " WKS-SUB ": "
002120             WKS-LINEA-BLOQUE(WKS-SUB) UPON CONSOLE.
002130 051-MUESTRA-BLOQUE-E. EXIT.
002140*    >>>>>>>>>>>>>>>>>>>>>>> ARCHIVOS <<<<<<<<<<<<<<<<<<<<<<<<<<<<
002150 100-ABRE-ARCHIVOS SECTION.
002152     MOVE "RHB1040" TO PROGRAMA
002154     OPEN INPUT CANDIDATES
002156     IF FS-CANDIDATE NOT = "00"
002158        GO TO 190-ERROR-CANDIDATES
002160     END-IF
002162     ACCEPT WKS-CURRENT-DATE FROM DATE YYYYMMDD
002164     GO TO 100-ABRE-ARCHIVOS-E.
002166 190-ERROR-CANDIDATES.
002168     MOVE "CANDIDATES" TO ARCHIVO
002170     MOVE "OPEN"       TO ACCION
002172     MOVE SPACES       TO LLAVE
002174     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002176                      LLAVE, FS-CANDIDATE, FSE-CANDIDATE
002178     DISPLAY "RHB1040 - ERROR AL ABRIR CANDIDATES: "
002180             FS-CANDIDATE UPON CONSOLE
002182     MOVE 91 TO RETURN-CODE
002184     STOP RUN.
002240 100-ABRE-ARCHIVOS-E. EXIT.
002250*    >>>>>>>>>>>>>>>>>>>>>>> CARGA <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
002260 200-CARGA-CANDIDATOS SECTION.
002270     PERFORM 210-LEE-CANDIDATO THRU 210-LEE-CANDIDATO-E
002280     PERFORM 220-ACUMULA-CANDIDATO UNTIL FS-CANDIDATE = "10"
002290     CLOSE CANDIDATES.
002300 200-CARGA-CANDIDATOS-E. EXIT.
002310 210-LEE-CANDIDATO SECTION.
002320     READ CANDIDATES
002330         AT END MOVE "10" TO FS-CANDIDATE
002340     END-READ.
002350 210-LEE-CANDIDATO-E. EXIT.
002360 220-ACUMULA-CANDIDATO SECTION.
002370     ADD 1 TO WKS-CAN-COUNT
002380     MOVE CAN-CANDIDATE-ID     TO TBC-CANDIDATE-ID(WKS-CAN-COUNT)
002390     MOVE CAN-NAME-SURNAME     TO TBC-NAME-SURNAME(WKS-CAN-COUNT)
002400     MOVE CAN-GENDER           TO TBC-GENDER(WKS-CAN-COUNT)
002410     MOVE CAN-BIRTH-YEAR       TO TBC-BIRTH-YEAR(WKS-CAN-COUNT)
002420     COMPUTE TBC-EDAD(WKS-CAN-COUNT) =
002430             WKS-CURRENT-YEAR - CAN-BIRTH-YEAR
002440     MOVE CAN-CITY             TO TBC-CITY(WKS-CAN-COUNT)
002450     MOVE CAN-MAJOR            TO TBC-MAJOR(WKS-CAN-COUNT)
002460     MOVE CAN-WORK-EXPERIENCE  TO
002470                    TBC-WORK-EXPERIENCE(WKS-CAN-COUNT)
002480     MOVE CAN-BUSINESS-SKILLS  TO
002490                    TBC-BUSINESS-SKILLS(WKS-CAN-COUNT)
002500     MOVE CAN-LICENCES         TO TBC-LICENCES(WKS-CAN-COUNT)
002510     MOVE CAN-LANGUAGES        TO TBC-LANGUAGES(WKS-CAN-COUNT)
002520     MOVE CAN-OPTIMAL-POSITION TO
002530                    TBC-OPTIMAL-POSITION(WKS-CAN-COUNT)
002540     MOVE CAN-TALENT-SCORE     TO TBC-TALENT-SCORE(WKS-CAN-COUNT)
002550     MOVE CAN-BLACKLISTED      TO TBC-BLACKLISTED(WKS-CAN-COUNT)
002560     MOVE "S"                  TO WKS-HIT-FLAG(WKS-CAN-COUNT)
002570     PERFORM 210-LEE-CANDIDATO THRU 210-LEE-CANDIDATO-E.
002580 220-ACUMULA-CANDIDATO-E. EXIT.
002590*    >>>>>>>>>>>>>>>>>>>>>>> TRANSACCION <<<<<<<<<<<<<<<<<<<<<<<<<
002600*    ACCION, SEXO, EDAD-MIN, EDAD-MAX Y LOS NUEVE FILTROS DE
002610*    TEXTO VIENEN SEPARADOS POR COMA EN LA MISMA LINEA DE SYSIN.
002620 250-LEE-TRANSACCION SECTION.
002630     MOVE SPACES TO WKS-LINEA-ENTRADA
002640     ACCEPT WKS-LINEA-ENTRADA FROM SYSIN
002650     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY ","
002660         INTO WKS-OPERACION
002670              WKS-CAMPO(01) WKS-CAMPO(02) WKS-CAMPO(03)
002680              WKS-CAMPO(04) WKS-CAMPO(05) WKS-CAMPO(06)
002690              WKS-CAMPO(07) WKS-CAMPO(08) WKS-CAMPO(09)
002700              WKS-CAMPO(10) WKS-CAMPO(11) WKS-CAMPO(12)
002710         TALLYING IN WKS-CANT-CAMPOS
002720     END-UNSTRING
002730     PERFORM 050-TRACE-ENTRADA THRU 050-TRACE-ENTRADA-E.
002740 250-LEE-TRANSACCION-E. EXIT.
002750*    >>>>>>>>>>>>>>>>>>>>>>> FILTRO DE SEXO <<<<<<<<<<<<<<<<<<<<<<
002760*    14/06/24 (LMM) RH-0023 - SI EL CAMPO NO ES M, F O All SE
002770*    RECHAZA LA BUSQUEDA COMPLETA.
002780 500-VALIDA-SEXO SECTION.
002790     IF WKS-CAMPO(01) NOT = "All"
002800        AND WKS-CAMPO(01)(1:1) NOT = "M"
002810        AND WKS-CAMPO(01)(1:1) NOT = "F"
002820        MOVE "S" TO WKS-SW-ERROR-ENTRADA
002830        DISPLAY "RHB1040 - SEXO INVALIDO EN LA TRANSACCION: "
002840                WKS-CAMPO(01) UPON CONSOLE
002850     END-IF.
002860 500-VALIDA-SEXO-E. EXIT.
002870 510-FILTRA-SEXO SECTION.
002880     IF WKS-ES-HIT(WKS-SUB)
002890        IF WKS-CAMPO(01) NOT = "All"
002900           IF TBC-GENDER(WKS-SUB) NOT = WKS-CAMPO(01)(1:1)
002910              MOVE "N" TO WKS-HIT-FLAG(WKS-SUB)
002920           END-IF
002930        END-IF
002940     END-IF.
002950 510-FILTRA-SEXO-E. EXIT.
002960*    >>>>>>>>>>>>>>>>>>>>>>> FILTRO DE EDAD <<<<<<<<<<<<<<<<<<<<<<
002970*    EDAD-MIN ES "JOVEN-QUE": CONSERVA EDAD < LIMITE. EDAD-MAX ES
002980*    "VIEJO-QUE": CONSERVA EDAD > LIMITE. UN LIMITE EN BLANCO NO
002990*    SE APLICA.
003000 560-FILTRA-EDAD SECTION.
003010     IF WKS-ES-HIT(WKS-SUB)
003020        IF WKS-CAMPO(02) NOT = SPACES
003030           MOVE WKS-CAMPO(02) TO WKS-EDAD-JOVEN
003040           IF TBC-EDAD(WKS-SUB) NOT < WKS-EDAD-JOVEN
003050              MOVE "N" TO WKS-HIT-FLAG(WKS-SUB)
003060           END-IF
003070        END-IF
003080        IF WKS-CAMPO(03) NOT = SPACES
003090           MOVE WKS-CAMPO(03) TO WKS-EDAD-VIEJO
003100           IF TBC-EDAD(WKS-SUB) NOT > WKS-EDAD-VIEJO
003110              MOVE "N" TO WKS-HIT-FLAG(WKS-SUB)
003120           END-IF
003130        END-IF
003140     END-IF.
003150 560-FILTRA-EDAD-E. EXIT.
003160*    >>>>>>>>>>>>>>>>>>>>>>> FILTROS DE TEXTO <<<<<<<<<<<<<<<<<<<<
003170*    CADA FILTRO ARMA LA CADENA DE BUSQUEDA EN MAYUSCULAS, MIDE SU
003180*    LONGITUD REAL (SIN BLANCOS A LA DERECHA) Y, SI NO VIENE EN
003190*    BLANCO, RECORRE LA TABLA BUSCANDO LA CADENA DENTRO DEL CAMPO
003200*    CORRESPONDIENTE (EN MAYUSCULAS). 690-COMPARA-CONTENIDO ES
003210*    ES COMUN A LOS NUEVE FILTROS.
003220 600-FILTRO-CIUDAD SECTION.
003230     MOVE WKS-CAMPO(04) TO WKS-TXT-BUSQUEDA
003240     PERFORM 695-PREPARA-BUSQUEDA
003250     IF WKS-LONG-BUSQUEDA > 0
003260        PERFORM 601-COMPARA-CIUDAD
003270                VARYING WKS-SUB FROM 1 BY 1
003280                UNTIL WKS-SUB > WKS-CAN-COUNT
003290     END-IF.
003300 600-FILTRO-CIUDAD-E. EXIT.
003310 601-COMPARA-CIUDAD SECTION.
003320     IF WKS-ES-HIT(WKS-SUB)
003330        MOVE TBC-CITY(WKS-SUB) TO WKS-TXT-CAMPO
003340        PERFORM 690-COMPARA-CONTENIDO
003350     END-IF.
003360 601-COMPARA-CIUDAD-E. EXIT.
003370 610-FILTRO-CARRERA SECTION.
003380     MOVE WKS-CAMPO(05) TO WKS-TXT-BUSQUEDA
003390     PERFORM 695-PREPARA-BUSQUEDA
003400     IF WKS-LONG-BUSQUEDA > 0
003410        PERFORM 611-COMPARA-CARRERA
003420                VARYING WKS-SUB FROM 1 BY 1
003430                UNTIL WKS-SUB > WKS-CAN-COUNT
003440     END-IF.
003450 610-FILTRO-CARRERA-E. EXIT.
003460 611-COMPARA-CARRERA SECTION.
003470     IF WKS-ES-HIT(WKS-SUB)
003480        MOVE TBC-MAJOR(WKS-SUB) TO WKS-TXT-CAMPO
003490        PERFORM 690-COMPARA-CONTENIDO
003500     END-IF.
003510 611-COMPARA-CARRERA-E. EXIT.
003520 620-FILTRO-EXPERIENCIA SECTION.
003530     MOVE WKS-CAMPO(06) TO WKS-TXT-BUSQUEDA
003540     PERFORM 695-PREPARA-BUSQUEDA
003550     IF WKS-LONG-BUSQUEDA > 0
003560        PERFORM 621-COMPARA-EXPERIENCIA
003570                VARYING WKS-SUB FROM 1 BY 1
003580                UNTIL WKS-SUB > WKS-CAN-COUNT
003590     END-IF.
003600 620-FILTRO-EXPERIENCIA-E. EXIT.
003610 621-COMPARA-EXPERIENCIA SECTION.
003620     IF WKS-ES-HIT(WKS-SUB)
003630        MOVE TBC-WORK-EXPERIENCE(WKS-SUB) TO WKS-TXT-CAMPO
003640        PERFORM 690-COMPARA-CONTENIDO
003650     END-IF.
003660 621-COMPARA-EXPERIENCIA-E. EXIT.
003670 630-FILTRO-HABILIDADES SECTION.
003680     MOVE WKS-CAMPO(07) TO WKS-TXT-BUSQUEDA
003690     PERFORM 695-PREPARA-BUSQUEDA
003700     IF WKS-LONG-BUSQUEDA > 0
003710        PERFORM 631-COMPARA-HABILIDADES
003720                VARYING WKS-SUB FROM 1 BY 1
003730                UNTIL WKS-SUB > WKS-CAN-COUNT
003740     END-IF.
003750 630-FILTRO-HABILIDADES-E. EXIT.
003760 631-COMPARA-HABILIDADES SECTION.
003770     IF WKS-ES-HIT(WKS-SUB)
003780        MOVE TBC-BUSINESS-SKILLS(WKS-SUB) TO WKS-TXT-CAMPO
003790        PERFORM 690-COMPARA-CONTENIDO
003800     END-IF.
003810 631-COMPARA-HABILIDADES-E. EXIT.
003820 640-FILTRO-LICENCIAS SECTION.
003830     MOVE WKS-CAMPO(08) TO WKS-TXT-BUSQUEDA
003840     PERFORM 695-PREPARA-BUSQUEDA
003850     IF WKS-LONG-BUSQUEDA > 0
003860        PERFORM 641-COMPARA-LICENCIAS
003870                VARYING WKS-SUB FROM 1 BY 1
003880                UNTIL WKS-SUB > WKS-CAN-COUNT
003890     END-IF.
003900 640-FILTRO-LICENCIAS-E. EXIT.
003910 641-COMPARA-LICENCIAS SECTION.
003920     IF WKS-ES-HIT(WKS-SUB)
003930        MOVE TBC-LICENCES(WKS-SUB) TO WKS-TXT-CAMPO
003940        PERFORM 690-COMPARA-CONTENIDO
003950     END-IF.
003960 641-COMPARA-LICENCIAS-E. EXIT.
003970 650-FILTRO-IDIOMAS SECTION.
003980     MOVE WKS-CAMPO(09) TO WKS-TXT-BUSQUEDA
003990     PERFORM 695-PREPARA-BUSQUEDA
004000     IF WKS-LONG-BUSQUEDA > 0
004010        PERFORM 651-COMPARA-IDIOMAS
004020                VARYING WKS-SUB FROM 1 BY 1
004030                UNTIL WKS-SUB > WKS-CAN-COUNT
004040     END-IF.
004050 650-FILTRO-IDIOMAS-E. EXIT.
004060 651-COMPARA-IDIOMAS SECTION.
004070     IF WKS-ES-HIT(WKS-SUB)
004080        MOVE TBC-LANGUAGES(WKS-SUB) TO WKS-TXT-CAMPO
004090        PERFORM 690-COMPARA-CONTENIDO
004100     END-IF.
004110 651-COMPARA-IDIOMAS-E. EXIT.
004120 660-FILTRO-POS-OPTIMA SECTION.
004130     MOVE WKS-CAMPO(10) TO WKS-TXT-BUSQUEDA
004140     PERFORM 695-PREPARA-BUSQUEDA
004150     IF WKS-LONG-BUSQUEDA > 0
004160        PERFORM 661-COMPARA-POS-OPTIMA
004170                VARYING WKS-SUB FROM 1 BY 1
004180                UNTIL WKS-SUB > WKS-CAN-COUNT
004190     END-IF.
004200 660-FILTRO-POS-OPTIMA-E. EXIT.
004210 661-COMPARA-POS-OPTIMA SECTION.
004220     IF WKS-ES-HIT(WKS-SUB)
004230        MOVE TBC-OPTIMAL-POSITION(WKS-SUB) TO WKS-TXT-CAMPO
004240        PERFORM 690-COMPARA-CONTENIDO
004250     END-IF.
004260 661-COMPARA-POS-OPTIMA-E. EXIT.
004270*    03/04/24 (EEDR) RH-0009 - TALENT-SCORE Y BLACKLISTED SE
004280*    COMPARAN COMO TEXTO, IGUAL QUE LOS DEMAS FILTROS.
004290 670-FILTRO-TALENT-SCORE SECTION.
004300     MOVE WKS-CAMPO(11) TO WKS-TXT-BUSQUEDA
004310     PERFORM 695-PREPARA-BUSQUEDA
004320     IF WKS-LONG-BUSQUEDA > 0
004330        PERFORM 671-COMPARA-TALENT-SCORE
004340                VARYING WKS-SUB FROM 1 BY 1
004350                UNTIL WKS-SUB > WKS-CAN-COUNT
004360     END-IF.
004370 670-FILTRO-TALENT-SCORE-E. EXIT.
004380 671-COMPARA-TALENT-SCORE SECTION.
004390     IF WKS-ES-HIT(WKS-SUB)
004400        MOVE TBC-TALENT-SCORE-ALFA(WKS-SUB) TO WKS-TXT-CAMPO
004410        PERFORM 690-COMPARA-CONTENIDO
004420     END-IF.
004430 671-COMPARA-TALENT-SCORE-E. EXIT.
004440 680-FILTRO-BLACKLISTED SECTION.
004450     MOVE WKS-CAMPO(12) TO WKS-TXT-BUSQUEDA
004460     PERFORM 695-PREPARA-BUSQUEDA
004470     IF WKS-LONG-BUSQUEDA > 0
004480        PERFORM 681-COMPARA-BLACKLISTED
004490                VARYING WKS-SUB FROM 1 BY 1
004500                UNTIL WKS-SUB > WKS-CAN-COUNT
004510     END-IF.
004520 680-FILTRO-BLACKLISTED-E. EXIT.
004530 681-COMPARA-BLACKLISTED SECTION.
004540     IF WKS-ES-HIT(WKS-SUB)
004550        MOVE TBC-BLACKLISTED(WKS-SUB) TO WKS-TXT-CAMPO
004560        PERFORM 690-COMPARA-CONTENIDO
004570     END-IF.
004580 681-COMPARA-BLACKLISTED-E. EXIT.
004590*    RUTINA COMUN: COMPARA WKS-TXT-CAMPO (YA CARGADO POR EL
004600*    FILTRO QUE LLAMA) CONTRA WKS-TXT-BUSQUEDA, SIN DISTINGUIR
004610*    MAYUSCULAS DE MINUSCULAS.
004620 690-COMPARA-CONTENIDO SECTION.
004630     INSPECT WKS-TXT-CAMPO CONVERTING
004640             "abcdefghijklmnopqrstuvwxyz"
004650          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004660     MOVE 0 TO WKS-TALLY
004670     INSPECT WKS-TXT-CAMPO TALLYING WKS-TALLY FOR ALL
004680             WKS-TXT-BUSQUEDA(1:WKS-LONG-BUSQUEDA)
004690     IF WKS-TALLY = 0
004700        MOVE "N" TO WKS-HIT-FLAG(WKS-SUB)
004710     END-IF.
004720 690-COMPARA-CONTENIDO-E. EXIT.
004730*    PREPARA LA CADENA DE BUSQUEDA DE UN FILTRO: LA PASA A
004740*    MAYUSCULAS Y MIDE SU LONGITUD REAL (SIN BLANCOS FINALES).
004750 695-PREPARA-BUSQUEDA SECTION.
004760     INSPECT WKS-TXT-BUSQUEDA CONVERTING
004770             "abcdefghijklmnopqrstuvwxyz"
004780          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004790     MOVE 60 TO WKS-LONG-BUSQUEDA
004800     MOVE "N" TO WKS-SW-CONTINUA-RECORTE
004810     PERFORM 696-RECORTA-BLANCOS
004820             UNTIL WKS-LONG-BUSQUEDA = 0
004830                OR WKS-CONTINUA-RECORTE.
004840 695-PREPARA-BUSQUEDA-E. EXIT.
004850 696-RECORTA-BLANCOS SECTION.
004860     IF WKS-TXT-BUSQUEDA(WKS-LONG-BUSQUEDA:1) = SPACE
004870        SUBTRACT 1 FROM WKS-LONG-BUSQUEDA
004880     ELSE
004890        MOVE "S" TO WKS-SW-CONTINUA-RECORTE
004900     END-IF.
004910 696-RECORTA-BLANCOS-E. EXIT.
004920*    >>>>>>>>>>>>>>>>>>>>>>> RESULTADOS <<<<<<<<<<<<<<<<<<<<<<<<<<
004930 800-IMPRIME-RESULTADOS SECTION.
004940     MOVE 0 TO WKS-HITS
004950     PERFORM 810-IMPRIME-CANDIDATO
004960             VARYING WKS-SUB FROM 1 BY 1
004970             UNTIL WKS-SUB > WKS-CAN-COUNT
004980     MOVE WKS-HITS TO WKS-HITS-ED
004990     DISPLAY "RHB1040 - TOTAL DE CANDIDATOS ENCONTRADOS: "
005000             WKS-HITS-TEXTO UPON CONSOLE.
005010 800-IMPRIME-RESULTADOS-E. EXIT.
005020 810-IMPRIME-CANDIDATO SECTION.
005030     IF WKS-ES-HIT(WKS-SUB)
005040        ADD 1 TO WKS-HITS
005050        DISPLAY TBC-CANDIDATE-ID(WKS-SUB) " "
005060                TBC-NAME-SURNAME(WKS-SUB) UPON CONSOLE
005070     END-IF.
005080 810-IMPRIME-CANDIDATO-E. EXIT.
005090*    >>>>>>>>>>>>>>>>>>>>>>> CIERRE <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
005100 900-CIERRA-ARCHIVOS SECTION.
005110     CONTINUE.
005120 900-CIERRA-ARCHIVOS-E. EXIT.
