000100******************************************************************
000110* FECHA       : 21/05/1990                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000130* APLICACION  : RECLUTAMIENTO EJECUTIVO                          *
000140* PROGRAMA    : RHC1050                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : ADMINISTRADOR DE LA FICHA CMS (SEGUIMIENTO DE    *
000170*             : CANDIDATOS POR PROYECTO). CADA TRANSACCION TRAE  *
000180*             : EL ID DE PROYECTO Y UNA SOLICITUD: CONSULTA DE   *
000190*             : NOMBRE DE PROYECTO, MATRICULA + FICHA (LA        *
000200*             : MATRICULA SIEMPRE SE CORRE ANTES DE ARMAR LA     *
000210*             : FICHA), CONSULTA DE NOTA, CAMBIO DE NOTA, Y      *
000220*             : ACTUALIZACION DE SCORE/ESTADO (DESPACHADA POR LA *
000230*             : CANTIDAD DE CAMPOS DE LA SOLICITUD: 3=SCORE,     *
000240*             : 5=ESTADOS).                                      *
000250* ARCHIVOS    : CANDIDATES=A, PROJECTS=A, CMS=A/M                *
000260* ACCION (ES) : L=NOMBRE PROYECTO, F=FICHA, N=CONSULTA NOTA,     *
000270*             : A=CAMBIA NOTA, U=ACTUALIZA SCORE/ESTADO          *
000280* INSTALADO   : 21/05/1990                                       *
000290* BPM/RATIONAL: RH-0020                                          *
000300* NOMBRE      : ADMINISTRADOR DE FICHA CMS POR PROYECTO          *
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.    RHC1050.
000340 AUTHOR.        ERICK RAMIREZ.
000350 INSTALLATION.  RECLUTAMIENTO EJECUTIVO.
000360 DATE-WRITTEN.  21/05/1990.
000370 DATE-COMPILED. 21/05/1990.
000380 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000390******************************************************************
000400*                    B I T A C O R A                             *
000410******************************************************************
000420* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000430* --------  -----------------  --------  ----------------------- *
000440* 21/05/90  E. RAMIREZ (EEDR)  RH-0020   CREACION DEL PROGRAMA.  *
000450*                                        MATRICULA Y FICHA DE    *
000460*                                        PROYECTO.               *
000470* 29/05/90  E. RAMIREZ (EEDR)  RH-0024   SE AGREGAN LAS MARCAS   *
000480*                                        DE ENTREVISTADO (LOSANGE*
000490*                                        BLANCO) Y DE NOTA       *
000500*                                        (LOSANGE RELLENO) EN LA *
000510*                                        LINEA DE LA FICHA.      *
000520* 18/06/91  L. MENDOZA  (LMM)  RH-0025   CONSULTA Y CAMBIO DE    *
000530*                                        NOTA POR PAREJA         *
000540*                                        PROYECTO/CANDIDATO.     *
000550* 30/07/93  L. MENDOZA  (LMM)  RH-0029   ACTUALIZACION DE        *
000560*                                        SCORE/ESTADO DESPACHADA *
000570*                                        POR CANTIDAD DE CAMPOS  *
000580*                                        DE LA SOLICITUD (3 O 5).*
000590* 23/08/95  L. MENDOZA  (LMM)  RH-0035   TRACE DE LA TRANSACCION *
000600*                                        DE ENTRADA CONTROLADO   *
000610*                                        POR EL SWITCH UPSI-0.   *
000611* 02/12/96  E. RAMIREZ (EEDR)  RH-0046   TCM-NOTE PASA A 60      *
000612*                                        POSICIONES IGUAL QUE EL *
000613*                                        CAMPO DEL COPY; SE MOVIA*
000614*                                        SOLO EL SUBCAMPO DE 59 Y*
000615*                                        SE PERDIA EL ULTIMO     *
000616*                                        CARACTER DE LA NOTA.    *
000617* 05/12/97  L. MENDOZA  (LMM)  RH-0047   EN 560-IMPRIME-LINEA-   *
000618*                                        FICHA EL PERFORM DE 570 *
000619*                                        VARIABA WKS-SUB2 HASTA  *
000620*                                        EL FINAL DE LA TABLA SIN*
000621*                                        CORTAR AL ENCONTRAR EL  *
000622*                                        CANDIDATO; LA LINEA SE  *
000623*                                        IMPRIMIA CON UN INDICE  *
000624*                                        VACIO EN VEZ DEL NOMBRE.*
000625*                                        AHORA SE GUARDA EL INDI-*
000626*                                        CE DEL CANDIDATO HALLADO*
000627*                                        Y SE CORTA EL PERFORM.  *
000628* 22/01/99  E. RAMIREZ (EEDR)  Y2K-002   REVISION DE SIGLO: EL   *
000629*                                        PROGRAMA NO GUARDA NI   *
000631*                                        COMPARA FECHAS, NO SE   *
000633*                                        REQUIRIO CAMBIO.        *
000635* 14/03/01  E. RAMIREZ (EEDR)  RH-0048   SE INCORPORAN LLAMADOS  *
000637*                                        A DEBD1R00 EN LA APER-  *
000639*                                        TURA DE CANDIDATES,     *
000641*                                        PROJECTS Y CMS; CADA    *
000643*                                        ARCHIVO SALTA A SU      *
000645*                                        PROPIO PARRAFO DE ERROR.*
000647* 09/09/03  L. MENDOZA  (LMM)  RH-0050   SE AGREGA EL TOTAL DE   *
000649*                                        MATRICULADOS AL FINAL DE*
000651*                                        500-MATRICULA-CANDIDATO,*
000653*                                        DESPACHADO POR EL DPTO  *
000655*                                        PARA CONCILIAR CONTRA EL*
000657*                                        REPORTE DE LA FICHA.    *
000659* 21/01/04  E. RAMIREZ (EEDR)  RH-0051   570-ARMA-MARCAS PONIA   *
000660*                                        "<>"/"<*>" (TEXTO) EN   *
000661*                                        VEZ DE LOS LOSANGES     *
000662*                                        GRAFICOS; SE CORRIGE A  *
000663*                                        LOS CARACTERES REALES.  *
000664******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS CLASE-BANDERA   IS "T" THRU "T", "F" THRU "F"
000720     UPSI-0 ON STATUS IS WKS-TRACE-ACTIVO
000730            OFF STATUS IS WKS-TRACE-INACTIVO.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT CANDIDATES ASSIGN TO CANDIDATES
000770            ORGANIZATION  IS SEQUENTIAL
000780            ACCESS        IS SEQUENTIAL
000790            FILE STATUS   IS FS-CANDIDATE
000800                             FSE-CANDIDATE.
000810     SELECT PROJECTS ASSIGN TO PROJECTS
000820            ORGANIZATION  IS SEQUENTIAL
000830            ACCESS        IS SEQUENTIAL
000840            FILE STATUS   IS FS-PROJECT
000850                             FSE-PROJECT.
000860     SELECT CMS ASSIGN TO CMS
000870            ORGANIZATION  IS SEQUENTIAL
000880            ACCESS        IS SEQUENTIAL
000890            FILE STATUS   IS FS-CMS
000900                             FSE-CMS.
000910 DATA DIVISION.
000920 FILE SECTION.
000930******************************************************************
000940*   DOSSIER DE CANDIDATOS - SOLO LECTURA EN ESTE PROGRAMA        *
000950******************************************************************
000960 FD  CANDIDATES
000970     LABEL RECORDS ARE STANDARD.
000980 01  REG-CANDIDATO.
000990     COPY RHCAN01.
001000******************************************************************
001010*   MAESTRO DE PROYECTOS - SOLO LECTURA EN ESTE PROGRAMA         *
001020******************************************************************
001030 FD  PROJECTS
001040     LABEL RECORDS ARE STANDARD.
001050 01  REG-PROYECTO.
001060     COPY RHPRY01.
001070******************************************************************
001080*   FICHA CMS - SE REGRABA COMPLETA CUANDO HAY MATRICULA O       *
001090*   ACTUALIZACION (IGUAL QUE LOS DEMAS MAESTROS DE LA APLICACION)*
001100******************************************************************
001110 FD  CMS
001120     LABEL RECORDS ARE STANDARD.
001130 01  REG-CMS.
001140     COPY RHCMS01.
001150 WORKING-STORAGE SECTION.
001160 77  WKS-CAN-COUNT           PIC 9(05) COMP VALUE ZEROES.
001170 77  WKS-PRY-COUNT           PIC 9(05) COMP VALUE ZEROES.
001180 77  WKS-CMS-COUNT           PIC 9(05) COMP VALUE ZEROES.
001190 77  WKS-SUB                 PIC 9(05) COMP VALUE ZEROES.
001200 77  WKS-SUB2                PIC 9(05) COMP VALUE ZEROES.
001210 77  WKS-CANT-CAMPOS         PIC 9(02) COMP VALUE ZEROES.
001220 77  WKS-CAMPOS-SOLICITUD    PIC 9(02) COMP VALUE ZEROES.
001230 77  WKS-MATRICULADOS        PIC 9(05) COMP VALUE ZEROES.
001240 77  WKS-FICHA-TOTAL         PIC 9(05) COMP VALUE ZEROES.
001245 77  WKS-CAN-MATCH           PIC 9(05) COMP VALUE ZEROES.
001250******************************************************************
001260*           RECURSOS RUTINAS FSE Y FILE STATUS                   *
001270******************************************************************
001280 COPY RHFSE01.
001290******************************************************************
001300*           TABLA DE CANDIDATOS (CARGA COMPLETA, SOLO LECTURA)   *
001310******************************************************************
001320 01  WKS-TABLA-CANDIDATOS.
001330     05  WKS-CAN-ENTRY           OCCURS 5000 TIMES
001340                                  INDEXED BY WKS-CAN-IDX.
001350         10  TCN-CANDIDATE-ID    PIC X(04).
001360         10  TCN-NAME-SURNAME    PIC X(30).
001370         10  TCN-PROJECT-ID      PIC X(04).
001380         10  TCN-BLACKLISTED     PIC X(05).
001390         10  TCN-C-DESCRIPTION   PIC X(60).
001400         10  FILLER              PIC X(02).
001410******************************************************************
001420*           TABLA DE PROYECTOS (CARGA COMPLETA, SOLO LECTURA)    *
001430******************************************************************
001440 01  WKS-TABLA-PROYECTOS.
001450     05  WKS-PRY-ENTRY           OCCURS 1000 TIMES
001460                                  INDEXED BY WKS-PRY-IDX.
001470         10  TPR-PROJECT-ID      PIC X(04).
001480         10  TPR-PROJECT-NAME    PIC X(40).
001490         10  FILLER              PIC X(02).
001500******************************************************************
001510*           TABLA DE LA FICHA CMS (CARGA COMPLETA, SE PUEDE      *
001520*           AMPLIAR CON MATRICULAS NUEVAS Y SE REGRABA ENTERA)   *
001530******************************************************************
001540 01  WKS-TABLA-CMS.
001550     05  WKS-CMS-ENTRY           OCCURS 20000 TIMES
001560                                  INDEXED BY WKS-CMS-IDX.
001570         10  TCM-PROJECT-ID      PIC X(04).
001580         10  TCM-CANDIDATE-ID    PIC X(04).
001590         10  TCM-NOTE            PIC X(60).
001600         10  TCM-STATUS-ACCEPTED PIC X(01).
001610         10  TCM-STATUS-RESERVE  PIC X(01).
001620         10  TCM-STATUS-REJECTED PIC X(01).
001630         10  TCM-SCORE           PIC 9(02).
001640         10  FILLER              PIC X(02).
001650******************************************************************
001660*           AREA DE LA TRANSACCION DE ENTRADA (SYSIN)            *
001670*    CAMPO 1 = ID DE PROYECTO, CAMPO 2 = OPERACION. EL RESTO DE  *
001680*    LA LINEA CAMBIA SEGUN LA OPERACION (VER BITACORA).          *
001690******************************************************************
001700 01  WKS-TRANSACCION.
001710     05  WKS-LINEA-ENTRADA       PIC X(400).
001720     05  WKS-PROJECT-ID-TXN      PIC X(04).
001730     05  WKS-OPERACION           PIC X(01).
001740     05  WKS-CAMPO               OCCURS 05 TIMES
001750                                  PIC X(60).
001760     05  FILLER                  PIC X(02) VALUE SPACES.
001770 01  WKS-LINEA-DUMP REDEFINES WKS-TRANSACCION.
001780     05  WKS-LINEA-BLOQUE        PIC X(40) OCCURS 10 TIMES.
001790******************************************************************
001800*           AREAS PARA MARCAS Y CONTADORES DE LA FICHA           *
001810******************************************************************
001820*    LAS MARCAS SON CARACTERES GRAFICOS, NO ASCII; SE GUARDAN
001830*    EN CAMPOS X(03) PARA ADMITIR CODIFICACION MULTIBYTE.
001840 01  WKS-MARCAS.
001850     05  WKS-MARCA-ENTREVISTADO  PIC X(03) VALUE SPACES.
001860     05  WKS-MARCA-NOTA          PIC X(03) VALUE SPACES.
001870 01  WKS-CONTADOR-ED.
001880     05  WKS-FICHA-TOTAL-ED      PIC 9(05).
001890     05  FILLER                  PIC X(01) VALUE SPACE.
001900 01  WKS-CONTADOR-ALFA REDEFINES WKS-CONTADOR-ED.
001910     05  WKS-FICHA-TOTAL-TEXTO   PIC X(05).
001920     05  FILLER                  PIC X(01).
001921 01  WKS-TOTAL-MATRIC-ED.
001922     05  WKS-TOTAL-MATRIC       PIC 9(05) VALUE ZEROES.
001923     05  FILLER                 PIC X(01) VALUE SPACE.
001924 01  WKS-TOTAL-MATRIC-ALFA REDEFINES WKS-TOTAL-MATRIC-ED.
001925     05  WKS-TOTAL-MATRIC-TEXTO PIC X(05).
001926     05  FILLER                 PIC X(01).
001930******************************************************************
001940*           SWITCHES DE TRABAJO                                  *
001950******************************************************************
001960 01  WKS-SWITCHES.
001970     05  WKS-SW-TRACE            PIC X(01) VALUE "N".
001980         88  WKS-TRACE-ACTIVO             VALUE "S".
001990         88  WKS-TRACE-INACTIVO           VALUE "N".
002000     05  WKS-SW-EXISTE-CMS       PIC X(01) VALUE "N".
002010         88  WKS-EXISTE-CMS                VALUE "S".
002015     05  WKS-SW-CAN-ENCONTRADO   PIC X(01) VALUE "N".
002016         88  WKS-CAN-ENCONTRADO            VALUE "S".
002020     05  FILLER                  PIC X(01) VALUE SPACE.
002030 PROCEDURE DIVISION.
002040******************************************************************
002050*                 S E C C I O N   P R I N C I P A L              *
002060******************************************************************
002070 000-PRINCIPAL SECTION.
002080     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E
002090     PERFORM 200-CARGA-CANDIDATOS THRU 200-CARGA-CANDIDATOS-E
002100     PERFORM 210-CARGA-PROYECTOS THRU 210-CARGA-PROYECTOS-E
002110     PERFORM 220-CARGA-CMS THRU 220-CARGA-CMS-E
002120     PERFORM 250-LEE-TRANSACCION
002130     EVALUATE WKS-OPERACION
002140         WHEN "L"
002150             PERFORM 400-CONSULTA-NOMBRE-PROYECTO
002160         WHEN "F"
002170             PERFORM 500-MATRICULA-CANDIDATOS
002180             PERFORM 550-IMPRIME-FICHA
002190             PERFORM 900-GRABA-CMS
002200         WHEN "N"
002210             PERFORM 600-CONSULTA-NOTA
002220         WHEN "A"
002230             PERFORM 650-CAMBIA-NOTA
002240             PERFORM 900-GRABA-CMS
002250         WHEN "U"
002260             PERFORM 700-ACTUALIZA-SCORE-ESTADO
002270             PERFORM 900-GRABA-CMS
002280         WHEN OTHER
002290             DISPLAY "RHC1050 - OPERACION NO RECONOCIDA: "
002300                     WKS-OPERACION UPON CONSOLE
002310     END-EVALUATE
002320     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
002330     STOP RUN.
002340 000-PRINCIPAL-E. EXIT.
002350*    23/08/24 (LMM) RH-0035 - TRACE DE LA LINEA DE ENTRADA.
002360 050-TRACE-ENTRADA SECTION.
002370     IF WKS-TRACE-ACTIVO
002380        PERFORM 051-MUESTRA-BLOQUE
002390                VARYING WKS-SUB FROM 1 BY 1
002400                UNTIL WKS-SUB > 10
002410     END-IF.
002420 050-TRACE-ENTRADA-E. EXIT.
002430 051-MUESTRA-BLOQUE SECTION.
002440     DISPLAY "RHC1050 TRACE " WKS-SUB ": "
002450             WKS-LINEA-BLOQUE(WKS-SUB) UPON CONSOLE.
002460 051-MUESTRA-BLOQUE-E. EXIT.
002470*    >>>>>>>>>>>>>>>>>>>>>>> ARCHIVOS <<<<<<<<<<<<<<<<<<<<<<<<<<<<
002480 100-ABRE-ARCHIVOS SECTION.
002481     MOVE "RHC1050" TO PROGRAMA
002482     OPEN INPUT CANDIDATES
002483     IF FS-CANDIDATE NOT = "00"
002484        GO TO 191-ERROR-CANDIDATES
002485     END-IF
002486     OPEN INPUT PROJECTS
002487     IF FS-PROJECT NOT = "00"
002488        GO TO 192-ERROR-PROJECTS
002489     END-IF
002490     OPEN INPUT CMS
002491     IF FS-CMS NOT = "00"
002492        GO TO 193-ERROR-CMS
002493     END-IF
002494     GO TO 100-ABRE-ARCHIVOS-E.
002495 191-ERROR-CANDIDATES.
002496     MOVE "CANDIDATES" TO ARCHIVO
002497     MOVE "OPEN"       TO ACCION
002498     MOVE SPACES       TO LLAVE
002499     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002500                      LLAVE, FS-CANDIDATE, FSE-CANDIDATE
002501     DISPLAY "RHC1050 - ERROR AL ABRIR CANDIDATES: "
002502             FS-CANDIDATE UPON CONSOLE
002503     MOVE 91 TO RETURN-CODE
002504     STOP RUN.
002505 192-ERROR-PROJECTS.
002506     MOVE "PROJECTS" TO ARCHIVO
002507     MOVE "OPEN"     TO ACCION
002508     MOVE SPACES     TO LLAVE
002509     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002510                      LLAVE, FS-PROJECT, FSE-PROJECT
002511     DISPLAY "RHC1050 - ERROR AL ABRIR PROJECTS: "
002512             FS-PROJECT UPON CONSOLE
002513     MOVE 91 TO RETURN-CODE
002514     STOP RUN.
002515 193-ERROR-CMS.
002516     MOVE "CMS"   TO ARCHIVO
002517     MOVE "OPEN"  TO ACCION
002518     MOVE SPACES  TO LLAVE
002519     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002520                      LLAVE, FS-CMS, FSE-CMS
002521     DISPLAY "RHC1050 - ERROR AL ABRIR CMS: "
002522             FS-CMS UPON CONSOLE
002523     MOVE 91 TO RETURN-CODE
002524     STOP RUN.
002700 100-ABRE-ARCHIVOS-E. EXIT.
002710*    >>>>>>>>>>>>>>>>>>>>>>> CARGA <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
002720 200-CARGA-CANDIDATOS SECTION.
002730     PERFORM 201-LEE-CANDIDATO THRU 201-LEE-CANDIDATO-E
002740     PERFORM 202-ACUMULA-CANDIDATO UNTIL FS-CANDIDATE = "10"
002750     CLOSE CANDIDATES.
002760 200-CARGA-CANDIDATOS-E. EXIT.
002770 201-LEE-CANDIDATO SECTION.
002780     READ CANDIDATES
002790         AT END MOVE "10" TO FS-CANDIDATE
002800     END-READ.
002810 201-LEE-CANDIDATO-E. EXIT.
002820 202-ACUMULA-CANDIDATO SECTION.
002830     ADD 1 TO WKS-CAN-COUNT
002840     MOVE CAN-CANDIDATE-ID  TO TCN-CANDIDATE-ID(WKS-CAN-COUNT)
002850     MOVE CAN-NAME-SURNAME  TO TCN-NAME-SURNAME(WKS-CAN-COUNT)
002860     MOVE CAN-PROJECT-ID    TO TCN-PROJECT-ID(WKS-CAN-COUNT)
002870     MOVE CAN-BLACKLISTED   TO TCN-BLACKLISTED(WKS-CAN-COUNT)
002880     MOVE CAN-C-DESCRIPTION TO TCN-C-DESCRIPTION(WKS-CAN-COUNT)
002890     PERFORM 201-LEE-CANDIDATO THRU 201-LEE-CANDIDATO-E.
002900 202-ACUMULA-CANDIDATO-E. EXIT.
002910 210-CARGA-PROYECTOS SECTION.
002920     PERFORM 211-LEE-PROYECTO THRU 211-LEE-PROYECTO-E
002930     PERFORM 212-ACUMULA-PROYECTO UNTIL FS-PROJECT = "10"
002940     CLOSE PROJECTS.
002950 210-CARGA-PROYECTOS-E. EXIT.
002960 211-LEE-PROYECTO SECTION.
002970     READ PROJECTS
002980         AT END MOVE "10" TO FS-PROJECT
002990     END-READ.
003000 211-LEE-PROYECTO-E. EXIT.
003010 212-ACUMULA-PROYECTO SECTION.
003020     ADD 1 TO WKS-PRY-COUNT
003030     MOVE PRY-PROJECT-ID   TO TPR-PROJECT-ID(WKS-PRY-COUNT)
003040     MOVE PRY-PROJECT-NAME TO TPR-PROJECT-NAME(WKS-PRY-COUNT)
003050     PERFORM 211-LEE-PROYECTO THRU 211-LEE-PROYECTO-E.
003060 212-ACUMULA-PROYECTO-E. EXIT.
003070 220-CARGA-CMS SECTION.
003080     PERFORM 221-LEE-CMS THRU 221-LEE-CMS-E
003090     PERFORM 222-ACUMULA-CMS UNTIL FS-CMS = "10"
003100     CLOSE CMS.
003110 220-CARGA-CMS-E. EXIT.
003120 221-LEE-CMS SECTION.
003130     READ CMS
003140         AT END MOVE "10" TO FS-CMS
003150     END-READ.
003160 221-LEE-CMS-E. EXIT.
003170 222-ACUMULA-CMS SECTION.
003180     ADD 1 TO WKS-CMS-COUNT
003190     MOVE CMS-PROJECT-ID      TO TCM-PROJECT-ID(WKS-CMS-COUNT)
003200     MOVE CMS-CANDIDATE-ID    TO TCM-CANDIDATE-ID(WKS-CMS-COUNT)
003210     MOVE CMS-NOTE            TO TCM-NOTE(WKS-CMS-COUNT)
003220     MOVE CMS-STATUS-ACCEPTED TO
003230         TCM-STATUS-ACCEPTED(WKS-CMS-COUNT)
003240     MOVE CMS-STATUS-RESERVE  TO TCM-STATUS-RESERVE(WKS-CMS-COUNT)
003250     MOVE CMS-STATUS-REJECTED TO
003260         TCM-STATUS-REJECTED(WKS-CMS-COUNT)
003270     MOVE CMS-SCORE           TO TCM-SCORE(WKS-CMS-COUNT)
003280     PERFORM 221-LEE-CMS THRU 221-LEE-CMS-E.
003290 222-ACUMULA-CMS-E. EXIT.
003300*    >>>>>>>>>>>>>>>>>>>>>>> TRANSACCION <<<<<<<<<<<<<<<<<<<<<<<<<
003310 250-LEE-TRANSACCION SECTION.
003320     MOVE SPACES TO WKS-LINEA-ENTRADA
003330     ACCEPT WKS-LINEA-ENTRADA FROM SYSIN
003340     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY ","
003350         INTO WKS-PROJECT-ID-TXN WKS-OPERACION
003360              WKS-CAMPO(01) WKS-CAMPO(02) WKS-CAMPO(03)
003370              WKS-CAMPO(04) WKS-CAMPO(05)
003380         TALLYING IN WKS-CANT-CAMPOS
003390     END-UNSTRING
003400     COMPUTE WKS-CAMPOS-SOLICITUD = WKS-CANT-CAMPOS - 1
003410     PERFORM 050-TRACE-ENTRADA THRU 050-TRACE-ENTRADA-E.
003420 250-LEE-TRANSACCION-E. EXIT.
003430*    >>>>>>>>>>>>>>>>>>>>>>> NOMBRE DE PROYECTO <<<<<<<<<<<<<<<<<<
003440 400-CONSULTA-NOMBRE-PROYECTO SECTION.
003450     PERFORM 410-BUSCA-PROYECTO
003460             VARYING WKS-SUB FROM 1 BY 1
003470             UNTIL WKS-SUB > WKS-PRY-COUNT.
003480 400-CONSULTA-NOMBRE-PROYECTO-E. EXIT.
003490 410-BUSCA-PROYECTO SECTION.
003500     IF TPR-PROJECT-ID(WKS-SUB) = WKS-PROJECT-ID-TXN
003510        DISPLAY "RHC1050 PROYECTO " WKS-PROJECT-ID-TXN " - "
003520                TPR-PROJECT-NAME(WKS-SUB) UPON CONSOLE
003530     END-IF.
003540 410-BUSCA-PROYECTO-E. EXIT.
003550*    >>>>>>>>>>>>>>>>>>>>>>> MATRICULA <<<<<<<<<<<<<<<<<<<<<<<<<<<
003560*    ELEGIBLE: ASIGNADO AL PROYECTO, NO BLACKLISTED, Y SIN FICHA
003570*    CMS PREVIA EN ESE PROYECTO. NUNCA DUPLICA UNA MATRICULA.
003580 500-MATRICULA-CANDIDATOS SECTION.
003590     MOVE 0 TO WKS-MATRICULADOS
003600     PERFORM 510-EVALUA-CANDIDATO
003610             VARYING WKS-SUB FROM 1 BY 1
003620             UNTIL WKS-SUB > WKS-CAN-COUNT
003622     IF WKS-TRACE-ACTIVO
003624        MOVE WKS-MATRICULADOS TO WKS-TOTAL-MATRIC
003626        DISPLAY "RHC1050 - TOTAL MATRICULADOS EN CORRIDA: "
003628                WKS-TOTAL-MATRIC-TEXTO UPON CONSOLE
003629     END-IF.
003630 500-MATRICULA-CANDIDATOS-E. EXIT.
003640 510-EVALUA-CANDIDATO SECTION.
003650     IF TCN-PROJECT-ID(WKS-SUB) = WKS-PROJECT-ID-TXN
003660        AND TCN-BLACKLISTED(WKS-SUB) = "False"
003670        MOVE "N" TO WKS-SW-EXISTE-CMS
003680        PERFORM 520-BUSCA-FICHA-CMS
003690                VARYING WKS-SUB2 FROM 1 BY 1
003700                UNTIL WKS-SUB2 > WKS-CMS-COUNT
003710                   OR WKS-EXISTE-CMS
003720        IF NOT WKS-EXISTE-CMS
003730           PERFORM 530-AGREGA-FICHA-CMS
003740        END-IF
003750     END-IF.
003760 510-EVALUA-CANDIDATO-E. EXIT.
003770 520-BUSCA-FICHA-CMS SECTION.
003780     IF TCM-PROJECT-ID(WKS-SUB2)   = WKS-PROJECT-ID-TXN
003790        AND TCM-CANDIDATE-ID(WKS-SUB2) = TCN-CANDIDATE-ID(WKS-SUB)
003800        MOVE "S" TO WKS-SW-EXISTE-CMS
003810     END-IF.
003820 520-BUSCA-FICHA-CMS-E. EXIT.
003830 530-AGREGA-FICHA-CMS SECTION.
003840     ADD 1 TO WKS-CMS-COUNT
003850     MOVE WKS-PROJECT-ID-TXN TO
003860         TCM-PROJECT-ID(WKS-CMS-COUNT)
003870     MOVE TCN-CANDIDATE-ID(WKS-SUB) TO
003880         TCM-CANDIDATE-ID(WKS-CMS-COUNT)
003890     MOVE SPACES TO TCM-NOTE(WKS-CMS-COUNT)
003900     MOVE SPACE TO
003910         TCM-STATUS-ACCEPTED(WKS-CMS-COUNT)
003920     MOVE SPACE TO
003930         TCM-STATUS-RESERVE(WKS-CMS-COUNT)
003940     MOVE SPACE TO
003950         TCM-STATUS-REJECTED(WKS-CMS-COUNT)
003960     MOVE 0 TO TCM-SCORE(WKS-CMS-COUNT)
003970     ADD 1 TO WKS-MATRICULADOS
003980     DISPLAY "RHC1050 - MATRICULADO: "
003990             TCN-CANDIDATE-ID(WKS-SUB) UPON CONSOLE.
004000 530-AGREGA-FICHA-CMS-E. EXIT.
004010*    >>>>>>>>>>>>>>>>>>>>>>> FICHA DE PROYECTO <<<<<<<<<<<<<<<<<<<
004020*    29/05/24 (EEDR) RH-0024 - MARCA DE ENTREVISTADO (LOSANGE
004030*    BLANCO) Y DE NOTA (LOSANGE RELLENO), EN BLANCO SI NO APLICAN.
004040 550-IMPRIME-FICHA SECTION.
004050     PERFORM 551-IMPRIME-ENCABEZADO
004060             VARYING WKS-SUB FROM 1 BY 1
004070             UNTIL WKS-SUB > WKS-PRY-COUNT
004080     MOVE 0 TO WKS-FICHA-TOTAL
004090     PERFORM 560-IMPRIME-LINEA-FICHA
004100             VARYING WKS-SUB FROM 1 BY 1
004110             UNTIL WKS-SUB > WKS-CMS-COUNT
004120     MOVE WKS-FICHA-TOTAL TO WKS-FICHA-TOTAL-ED
004130     DISPLAY "RHC1050 - TOTAL EN FICHA: "
004140             WKS-FICHA-TOTAL-TEXTO UPON CONSOLE.
004150 550-IMPRIME-FICHA-E. EXIT.
004160 551-IMPRIME-ENCABEZADO SECTION.
004170     IF TPR-PROJECT-ID(WKS-SUB) = WKS-PROJECT-ID-TXN
004180        DISPLAY "RHC1050 FICHA DEL PROYECTO "
004190                WKS-PROJECT-ID-TXN " - "
004200                TPR-PROJECT-NAME(WKS-SUB) UPON CONSOLE
004210     END-IF.
004220 551-IMPRIME-ENCABEZADO-E. EXIT.
004230 560-IMPRIME-LINEA-FICHA SECTION.
004240     IF TCM-PROJECT-ID(WKS-SUB) = WKS-PROJECT-ID-TXN
004250        ADD 1 TO WKS-FICHA-TOTAL
004251        MOVE "N" TO WKS-SW-CAN-ENCONTRADO
004252        MOVE 0   TO WKS-CAN-MATCH
004260        PERFORM 570-ARMA-MARCAS
004270                VARYING WKS-SUB2 FROM 1 BY 1
004280                UNTIL WKS-SUB2 > WKS-CAN-COUNT
004281                   OR WKS-CAN-ENCONTRADO
004290        DISPLAY TCM-CANDIDATE-ID(WKS-SUB)     " "
004300                TCN-NAME-SURNAME(WKS-CAN-MATCH) " "
004310                TCM-STATUS-ACCEPTED(WKS-SUB)  " "
004320                TCM-STATUS-RESERVE(WKS-SUB)   " "
004330                TCM-STATUS-REJECTED(WKS-SUB)  " "
004340                TCM-SCORE(WKS-SUB)            " "
004350                WKS-MARCA-ENTREVISTADO        " "
004360                WKS-MARCA-NOTA UPON CONSOLE
004370     END-IF.
004380 560-IMPRIME-LINEA-FICHA-E. EXIT.
004390 570-ARMA-MARCAS SECTION.
004400     IF TCN-CANDIDATE-ID(WKS-SUB2) = TCM-CANDIDATE-ID(WKS-SUB)
004401        MOVE "S" TO WKS-SW-CAN-ENCONTRADO
004402        MOVE WKS-SUB2 TO WKS-CAN-MATCH
004410        MOVE SPACES TO WKS-MARCA-ENTREVISTADO
004420        MOVE SPACES TO WKS-MARCA-NOTA
004430        IF TCN-C-DESCRIPTION(WKS-SUB2) NOT = SPACES
004440           MOVE "◇" TO WKS-MARCA-ENTREVISTADO
004450        END-IF
004460        IF TCM-NOTE(WKS-SUB) NOT = SPACES
004470           MOVE "◈" TO WKS-MARCA-NOTA
004480        END-IF
004490     END-IF.
004500 570-ARMA-MARCAS-E. EXIT.
004510*    >>>>>>>>>>>>>>>>>>>>>>> NOTA <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
004520*    18/06/24 (LMM) RH-0025 - CONSULTA Y CAMBIO DE NOTA POR LA
004530*    PAREJA PROYECTO/CANDIDATO.
004540 600-CONSULTA-NOTA SECTION.
004550     PERFORM 610-BUSCA-Y-MUESTRA-NOTA
004560             VARYING WKS-SUB FROM 1 BY 1
004570             UNTIL WKS-SUB > WKS-CMS-COUNT.
004580 600-CONSULTA-NOTA-E. EXIT.
004590 610-BUSCA-Y-MUESTRA-NOTA SECTION.
004600     IF TCM-PROJECT-ID(WKS-SUB)   = WKS-PROJECT-ID-TXN
004610        AND TCM-CANDIDATE-ID(WKS-SUB) = WKS-CAMPO(01)
004620        DISPLAY "RHC1050 NOTA " WKS-CAMPO(01) ": "
004630                TCM-NOTE(WKS-SUB) UPON CONSOLE
004640     END-IF.
004650 610-BUSCA-Y-MUESTRA-NOTA-E. EXIT.
004660 650-CAMBIA-NOTA SECTION.
004670     PERFORM 660-GRABA-NOTA
004680             VARYING WKS-SUB FROM 1 BY 1
004690             UNTIL WKS-SUB > WKS-CMS-COUNT.
004700 650-CAMBIA-NOTA-E. EXIT.
004710 660-GRABA-NOTA SECTION.
004720     IF TCM-PROJECT-ID(WKS-SUB)   = WKS-PROJECT-ID-TXN
004730        AND TCM-CANDIDATE-ID(WKS-SUB) = WKS-CAMPO(01)
004740        MOVE WKS-CAMPO(02) TO TCM-NOTE(WKS-SUB)
004750        DISPLAY "RHC1050 - NOTA ACTUALIZADA: " WKS-CAMPO(01)
004760                UPON CONSOLE
004770     END-IF.
004780 660-GRABA-NOTA-E. EXIT.
004790*    >>>>>>>>>>>>>>>>>>>>>>> SCORE / ESTADO <<<<<<<<<<<<<<<<<<<<<<
004800*    30/07/24 (LMM) RH-0029 - 3 CAMPOS EN LA SOLICITUD = SCORE;
004810*    5 CAMPOS = LOS TRES INDICADORES DE SELECCION.
004820 700-ACTUALIZA-SCORE-ESTADO SECTION.
004830     EVALUATE WKS-CAMPOS-SOLICITUD
004840         WHEN 3
004850             PERFORM 710-ACTUALIZA-SCORE
004860                     VARYING WKS-SUB FROM 1 BY 1
004870                     UNTIL WKS-SUB > WKS-CMS-COUNT
004880         WHEN 5
004890             PERFORM 720-ACTUALIZA-ESTADO
004900                     VARYING WKS-SUB FROM 1 BY 1
004910                     UNTIL WKS-SUB > WKS-CMS-COUNT
004920         WHEN OTHER
004930             DISPLAY "RHC1050 - CANTIDAD DE CAMPOS NO VALIDA: "
004940                     WKS-CAMPOS-SOLICITUD UPON CONSOLE
004950     END-EVALUATE.
004960 700-ACTUALIZA-SCORE-ESTADO-E. EXIT.
004970 710-ACTUALIZA-SCORE SECTION.
004980     IF TCM-PROJECT-ID(WKS-SUB)   = WKS-PROJECT-ID-TXN
004990        AND TCM-CANDIDATE-ID(WKS-SUB) = WKS-CAMPO(01)
005000        MOVE WKS-CAMPO(02) TO TCM-SCORE(WKS-SUB)
005010        DISPLAY "RHC1050 - SCORE ACTUALIZADO: " WKS-CAMPO(01)
005020                UPON CONSOLE
005030     END-IF.
005040 710-ACTUALIZA-SCORE-E. EXIT.
005050 720-ACTUALIZA-ESTADO SECTION.
005060     IF TCM-PROJECT-ID(WKS-SUB)   = WKS-PROJECT-ID-TXN
005070        AND TCM-CANDIDATE-ID(WKS-SUB) = WKS-CAMPO(01)
005080        MOVE WKS-CAMPO(02)(1:1) TO TCM-STATUS-ACCEPTED(WKS-SUB)
005090        MOVE WKS-CAMPO(03)(1:1) TO TCM-STATUS-RESERVE(WKS-SUB)
005100        MOVE WKS-CAMPO(04)(1:1) TO TCM-STATUS-REJECTED(WKS-SUB)
005110        DISPLAY "RHC1050 - ESTADO ACTUALIZADO: " WKS-CAMPO(01)
005120                UPON CONSOLE
005130     END-IF.
005140 720-ACTUALIZA-ESTADO-E. EXIT.
005150*    >>>>>>>>>>>>>>>>>>>>>>> GRABACION CMS <<<<<<<<<<<<<<<<<<<<<<<
005160 900-GRABA-CMS SECTION.
005170     OPEN OUTPUT CMS
005180     IF FS-CMS NOT = "00"
005190        DISPLAY "RHC1050 - ERROR AL REGRABAR CMS: "
005200                FS-CMS UPON CONSOLE
005210        MOVE 92 TO RETURN-CODE
005220        STOP RUN
005230     END-IF
005240     PERFORM 910-ESCRIBE-FICHA-CMS
005250             VARYING WKS-SUB FROM 1 BY 1
005260             UNTIL WKS-SUB > WKS-CMS-COUNT
005270     CLOSE CMS.
005280 900-GRABA-CMS-E. EXIT.
005290 910-ESCRIBE-FICHA-CMS SECTION.
005300     MOVE TCM-PROJECT-ID(WKS-SUB)      TO CMS-PROJECT-ID
005310     MOVE TCM-CANDIDATE-ID(WKS-SUB)    TO CMS-CANDIDATE-ID
005320     MOVE TCM-NOTE(WKS-SUB)            TO CMS-NOTE
005330     MOVE TCM-STATUS-ACCEPTED(WKS-SUB) TO CMS-STATUS-ACCEPTED
005340     MOVE TCM-STATUS-RESERVE(WKS-SUB)  TO CMS-STATUS-RESERVE
005350     MOVE TCM-STATUS-REJECTED(WKS-SUB) TO CMS-STATUS-REJECTED
005360     MOVE TCM-SCORE(WKS-SUB)           TO CMS-SCORE
005370     WRITE REG-CMS.
005380 910-ESCRIBE-FICHA-CMS-E. EXIT.
005390*    >>>>>>>>>>>>>>>>>>>>>>> CIERRE <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
005400 950-CIERRA-ARCHIVOS SECTION.
005410     CONTINUE.
005420 950-CIERRA-ARCHIVOS-E. EXIT.
