000100******************************************************************
000110*                       C O P Y   R H T A B 0 1                  *
000120******************************************************************
000130*  APLICACION  : RECLUTAMIENTO EJECUTIVO                         *
000140*  ARCHIVO     : N/A (AREA DE TRABAJO, NO ES IMAGEN DE ARCHIVO)  *
000150*  DESCRIPCION : REG-ESTADISTICAS ES EL AREA DE ACUMULACION DEL  *
000160*              : TABLERO (RHD1000). TABLA-COD-NIVEL/SIN-NIVEL    *
000170*              : SON LOS 46 CODIGOS DE EXPERIENCIA LABORAL QUE   *
000180*              : SE BUSCAN DENTRO DE CAN-WORK-EXPERIENCE, CADA   *
000190*              : UNO SE CUENTA COMO MAXIMO UNA VEZ POR CANDIDATO.*
000200******************************************************************
000210* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000220* --------  -----------------  --------  ----------------------- *
000230* 28/06/24  E. RAMIREZ (EEDR)  RH-0023   CREACION DEL COPY. LA   *
000240*                                        TABLA SE ARMO IGUAL QUE *
000250*                                        TABLA-DIAS DE CIERRES1  *
000260*                                        (FILLER LITERAL + REDE- *
000270*                                        FINES EN OCCURS).       *
000280******************************************************************
000290 01  REG-ESTADISTICAS.
000300     05  EST-TOTAL-CANDIDATOS    PIC 9(05) COMP.
000310     05  EST-TOTAL-ENTREVISTADOS PIC 9(05) COMP.
000320     05  EST-TOTAL-EVALUADOS     PIC 9(05) COMP.
000330     05  EST-TOTAL-TALENTO       PIC 9(05) COMP.
000340     05  EST-TOTAL-LISTA-NEGRA   PIC 9(05) COMP.
000350     05  EST-TOTAL-CLIENTES      PIC 9(05) COMP.
000360     05  EST-TOTAL-PROYECTOS     PIC 9(05) COMP.
000370     05  EST-EXPERIENCIA-NIVEL.
000380         10  WE-LEVEL-COUNT      PIC 9(05) COMP OCCURS 30 TIMES.
000390     05  EST-EXPERIENCIA-GENERAL.
000400         10  WE-NOLEVEL-COUNT    PIC 9(05) COMP OCCURS 16 TIMES.
000410     05  FILLER                  PIC X(02) VALUE SPACES.
000420******************************************************************
000430*  TABLA DE LOS 30 CODIGOS DE EXPERIENCIA CON NIVEL (E/M/S).     *
000440*  SE ARMA IGUAL QUE TABLA-DIAS DE CIERRES1: UN FILLER LITERAL   *
000450*  REDEFINIDO COMO TABLA, PARA NO TENER QUE LISTAR 30 MOVE.      *
000460******************************************************************
000470 01  TABLA-COD-NIVEL-LIT.
000480     05  FILLER                  PIC X(50) VALUE
000490         "MNG-EMNG-MMNG-SCON-ECON-MCON-SCOM-ECOM-MCOM-SRET-E".
000500     05  FILLER                  PIC X(50) VALUE
000510         "RET-MRET-SMAR-EMAR-MMAR-SBAN-EBAN-MBAN-SACC-EACC-M".
000520     05  FILLER                  PIC X(50) VALUE
000530         "ACC-SPRD-EPRD-MPRD-SCUL-ECUL-MCUL-SHR-E HR-M HR-S ".
000540 01  TABLA-COD-NIVEL REDEFINES TABLA-COD-NIVEL-LIT.
000550     05  COD-NIVEL               PIC X(05) OCCURS 30 TIMES.
000560******************************************************************
000570*  TABLA DE LOS 16 CODIGOS DE EXPERIENCIA SIN NIVEL.             *
000580******************************************************************
000590 01  TABLA-COD-SIN-NIVEL-LIT.
000600     05  FILLER                  PIC X(48) VALUE
000610         "ADMCOPDISWHWDESDSKFINMNLHOTWTRLOGNURPUBMNTBSAPRM".
000620 01  TABLA-COD-SIN-NIVEL REDEFINES TABLA-COD-SIN-NIVEL-LIT.
000630     05  COD-SIN-NIVEL           PIC X(03) OCCURS 16 TIMES.
