000100******************************************************************
000110* FECHA       : 18/03/1988                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EEDR)                         *
000130* APLICACION  : RECLUTAMIENTO EJECUTIVO                          *
000140* PROGRAMA    : RHM1030                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MANTENIMIENTO DEL DOSSIER DE CANDIDATOS. ATIENDE *
000170*             : DOS PEDIDOS POR CORRIDA: CONSULTA DE UN CANDIDA- *
000180*             : TO PARA EDICION, Y ALTA/CAMBIO DE UN REGISTRO DE *
000190*             : 26 CAMPOS DE NEGOCIO (LA TRANSACCION VIENE POR   *
000200*             : SYSIN). NO HAY LISTADO PREVIO PARA CANDIDATOS.   *
000210*             : OJO: LA BANDERA DE ALTA/CAMBIO AQUI ES AL REVES  *
000220*             : DE RHM1010/RHM1020 -- "False" ES ALTA, CUALQUIER *
000230*             : OTRO VALOR ES CAMBIO (ASI LO PIDIO EL MODULO DE  *
000240*             : CAPTURA DE CANDIDATOS).                          *
000250* ARCHIVOS    : CANDIDATES=A                                     *
000260* ACCION (ES) : G=CONSULTA, M=MANTENIMIENTO                      *
000270* INSTALADO   : 18/03/1988                                       *
000280* BPM/RATIONAL: RH-0005                                          *
000290* NOMBRE      : MANTENIMIENTO DOSSIER DE CANDIDATOS          *
000300******************************************************************
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID.    RHM1030.
000330 AUTHOR.        ERICK RAMIREZ.
000340 INSTALLATION.  RECLUTAMIENTO EJECUTIVO.
000350 DATE-WRITTEN.  18/03/1988.
000360 DATE-COMPILED. 18/03/1988.
000370 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000380******************************************************************
000390*                    B I T A C O R A                             *
000400******************************************************************
000410* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000420* --------  -----------------  --------  ----------------------- *
000430* 18/03/88  E. RAMIREZ (EEDR)  RH-0005   CREACION DEL PROGRAMA,  *
000440*                                        CARGA/REGRABA TODO EL   *
000450*                                        DOSSIER EN MEMORIA.     *
000460* 02/04/88  E. RAMIREZ (EEDR)  RH-0008   SE AGREGAN LOS CAMPOS   *
000470*                                        KN2-DESCRIPTION Y       *
000480*                                        KN2-SCORE (SEGUNDA      *
000490*                                        PRUEBA DE CONOCIMIENTO),*
000500*                                        AL FINAL DE LA LISTA DE *
000510*                                        CAMPOS DEL ALTA/CAMBIO. *
000520* 09/05/89  L. MENDOZA  (LMM)  RH-0015   SE CORRIGE EL ALTA: NO  *
000530*                                        RESPETABA EL ID MAYOR   *
000540*                                        CUANDO HABIA HUECOS EN  *
000550*                                        LA NUMERACION (IGUAL    *
000560*                                        CORRECCION QUE EN       *
000570*                                        RHM1010).               *
000580* 21/08/92  L. MENDOZA  (LMM)  RH-0033   TRACE DE LA TRANSACCION *
000590*                                        DE ENTRADA CONTROLADO   *
000600*                                        POR EL SWITCH UPSI-0.   *
000610* 22/01/99  E. RAMIREZ (EEDR)  Y2K-002   REVISION DE SIGLO: EL   *
000612*                                        PROGRAMA NO GUARDA NI   *
000614*                                        COMPARA FECHAS (SALVO   *
000616*                                        BIRTH-YEAR, QUE ES UN   *
000618*                                        DATO, NO UNA FECHA DE   *
000620*                                        SISTEMA), NO SE REQUI-  *
000622*                                        RIO CAMBIO.             *
000624* 14/02/02  E. RAMIREZ (EEDR)  RH-0038   SE INCORPORA LLAMADO A  *
000626*                                        DEBD1R00 EN LA APERTURA *
000628*                                        DE CANDIDATES, CON      *
000630*                                        SALTO A PARRAFO DE      *
000632*                                        ERROR DEDICADO.         *
000680******************************************************************
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730     CLASS CLASE-BANDERA   IS "T" THRU "T", "F" THRU "F"
000740     UPSI-0 ON STATUS IS WKS-TRACE-ACTIVO
000750            OFF STATUS IS WKS-TRACE-INACTIVO.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT CANDIDATES ASSIGN TO CANDIDATES
000790            ORGANIZATION  IS SEQUENTIAL
000800            ACCESS        IS SEQUENTIAL
000810            FILE STATUS   IS FS-CANDIDATE
000820                             FSE-CANDIDATE.
000830 DATA DIVISION.
000840 FILE SECTION.
000850******************************************************************
000860*   DOSSIER DE CANDIDATOS - ORDEN ASCENDENTE POR CANDIDATE-ID    *
000870******************************************************************
000880 FD  CANDIDATES
000890     LABEL RECORDS ARE STANDARD.
000900 01  REG-CANDIDATO.
000910     COPY RHCAN01.
000920 WORKING-STORAGE SECTION.
000930 77  WKS-CAN-COUNT           PIC 9(05) COMP VALUE ZEROES.
000940 77  WKS-SUB                 PIC 9(05) COMP VALUE ZEROES.
000950 77  WKS-CANT-CAMPOS         PIC 9(02) COMP VALUE ZEROES.
000960 77  WKS-MAX-ID              PIC 9(04) COMP VALUE ZEROES.
000970*    WKS-MAX-ID ES COMP (BINARIO) Y NO SE PUEDE PASAR DIRECTO A
000980*    UN CAMPO X; SE EDITA POR WKS-ID-NUEVO-DIGITOS (DISPLAY) Y SE
000990*    LEE DE VUELTA COMO TEXTO EN WKS-ID-NUEVO-ALFA (REDEFINES).
001000 01  WKS-ID-NUEVO.
001010     05  WKS-ID-NUEVO-DIGITOS    PIC 9(04) VALUE ZEROES.
001020 01  WKS-ID-NUEVO-TEXTO REDEFINES WKS-ID-NUEVO.
001030     05  WKS-ID-NUEVO-ALFA       PIC X(04).
001040******************************************************************
001050*           RECURSOS RUTINAS FSE Y FILE STATUS                   *
001060******************************************************************
001070 COPY RHFSE01.
001080******************************************************************
001090*           TABLA DE CANDIDATOS EN MEMORIA (TODO EL DOSSIER)     *
001100*           LOS 26 CAMPOS DE NEGOCIO VAN EN EL MISMO ORDEN QUE   *
001110*           EL LAYOUT DE RHCAN01, PARA QUE EL ALTA/CAMBIO POR    *
001120*           POSICION (WKS-CAMPO) CALCE DIRECTO.                  *
001130******************************************************************
001140 01  WKS-TABLA-CANDIDATOS.
001150     05  WKS-CAN-ENTRY           OCCURS 5000 TIMES
001160                                  INDEXED BY WKS-CAN-IDX.
001170         10  TCN-CANDIDATE-ID    PIC X(04).
001180         10  TCN-CANDIDATE-ID-NUM REDEFINES TCN-CANDIDATE-ID
001190                                 PIC 9(04).
001200         10  TCN-NAME-SURNAME    PIC X(30).
001210         10  TCN-GENDER          PIC X(01).
001220         10  TCN-BIRTH-YEAR      PIC 9(04).
001230         10  TCN-CITY            PIC X(20).
001240         10  TCN-PHONE           PIC X(20).
001250         10  TCN-MAIL            PIC X(40).
001260         10  TCN-LINKEDIN        PIC X(40).
001270         10  TCN-NOTE            PIC X(60).
001280         10  TCN-SCHOOL          PIC X(30).
001290         10  TCN-MAJOR           PIC X(30).
001300         10  TCN-BUSINESS-SKILLS PIC X(60).
001310         10  TCN-LICENCES        PIC X(30).
001320         10  TCN-LANGUAGES       PIC X(30).
001330         10  TCN-CURRENT-POSITION PIC X(30).
001340         10  TCN-WORK-EXPERIENCE PIC X(60).
001350         10  TCN-OPTIMAL-POSITION PIC X(30).
001360         10  TCN-TALENT-SCORE    PIC 9(03).
001370         10  TCN-PROJECT-ID      PIC X(04).
001380         10  TCN-BLACKLISTED     PIC X(05).
001390         10  TCN-KN1-DESCRIPTION PIC X(40).
001400         10  TCN-KN1-SCORE       PIC 9(03).
001410         10  TCN-KN2-DESCRIPTION PIC X(40).
001420         10  TCN-KN2-SCORE       PIC 9(03).
001430         10  TCN-COMPETENCIES    PIC X(60).
001440         10  TCN-C-DESCRIPTION   PIC X(60).
001450         10  TCN-PV-DESCRIPTION  PIC X(60).
001460         10  FILLER              PIC X(02).
001470******************************************************************
001480*           AREA DE LA TRANSACCION DE ENTRADA (SYSIN)            *
001490******************************************************************
001500*    WKS-CAMPO-2 ES EL SEGUNDO CAMPO DE LA LINEA DE ENTRADA;
001510*    SEGUN LA OPERACION ES EL ID A CONSULTAR (G) O LA BANDERA
001520*    DE ALTA/CAMBIO (M) -- AQUI INVERTIDA: "False"=ALTA.
001530*    HASTA 27 CAMPOS DE DATOS (26 DE NEGOCIO + ID EN EL CAMBIO).
001540 01  WKS-TRANSACCION.
001550     05  WKS-LINEA-ENTRADA       PIC X(2000).
001560     05  WKS-OPERACION           PIC X(01).
001570     05  WKS-CAMPO-2             PIC X(05).
001580     05  WKS-CAMPO               OCCURS 30 TIMES
001590                                  PIC X(60).
001600     05  FILLER                  PIC X(02) VALUE SPACES.
001610 01  WKS-LINEA-DUMP REDEFINES WKS-LINEA-ENTRADA.
001620     05  WKS-LINEA-BLOQUE        PIC X(40) OCCURS 50 TIMES.
001630******************************************************************
001640*           CONTADORES COMBINADOS (PARA TRACE/DIAGNOSTICO)       *
001650******************************************************************
001660*    LOS CONTADORES DE ARRIBA SON COMP (BINARIO) Y NO SE PUEDEN
001670*    MOSTRAR DIRECTO; SE PASAN AQUI A DISPLAY PARA IMPRIMIRLOS
001680*    COMO TEXTO EN EL MENSAJE DE CONFIRMACION.
001690 01  WKS-CONTADORES-D.
001700     05  WKS-CAN-COUNT-ED        PIC 9(05).
001710     05  WKS-CAMPOS-ED           PIC 9(02).
001720     05  FILLER                  PIC X(01) VALUE SPACE.
001730 01  WKS-CONTADORES-ALFA REDEFINES WKS-CONTADORES-D.
001740     05  WKS-CONTADORES-TEXTO    PIC X(07).
001750     05  FILLER                  PIC X(01).
001760******************************************************************
001770*           SWITCHES DE TRABAJO                                  *
001780******************************************************************
001790 01  WKS-SWITCHES.
001800     05  WKS-SW-TRACE            PIC X(01) VALUE "N".
001810         88  WKS-TRACE-ACTIVO             VALUE "S".
001820         88  WKS-TRACE-INACTIVO           VALUE "N".
001830     05  FILLER                  PIC X(01) VALUE SPACE.
001840 PROCEDURE DIVISION.
001850******************************************************************
001860*                 S E C C I O N   P R I N C I P A L              *
001870******************************************************************
001880 000-PRINCIPAL SECTION.
001890     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E
001900     PERFORM 200-CARGA-CANDIDATOS THRU 200-CARGA-CANDIDATOS-E
001910     PERFORM 250-LEE-TRANSACCION THRU 250-LEE-TRANSACCION-E
001920     EVALUATE WKS-OPERACION
001930         WHEN "G"
001940             PERFORM 400-OBTIENE-CANDIDATO
001950         WHEN "M"
001960             PERFORM 500-DESPACHO-TRANSACCION
001970             PERFORM 700-GRABA-CANDIDATOS
001980         WHEN OTHER
001990             DISPLAY "RHM1030 - OPERACION NO RECONOCIDA: "
002000                     WKS-OPERACION UPON CONSOLE
002010     END-EVALUATE
002020     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002030     STOP RUN.
002040 000-PRINCIPAL-E. EXIT.
002050*    21/08/24 (LMM) RH-0033 - TRACE DE LA LINEA DE ENTRADA.
002060 050-TRACE-ENTRADA SECTION.
002070     IF WKS-TRACE-ACTIVO
002080         PERFORM 051-MUESTRA-BLOQUE
002090                 VARYING WKS-SUB FROM 1 BY 1
002100                 UNTIL WKS-SUB > 10
002110     END-IF.
002120 050-TRACE-ENTRADA-E. EXIT.
002130 051-MUESTRA-BLOQUE SECTION.
002140     DISPLAY "RHM1030 TRACE " WKS-SUB ": "
002150             WKS-LINEA-BLOQUE(WKS-SUB) UPON CONSOLE.
002160 051-MUESTRA-BLOQUE-E. EXIT.
002170*    >>>>>>>>>>>>>>>>>>>>>>> ARCHIVOS <<<<<<<<<<<<<<<<<<<<<<<<<<<<
002180 100-ABRE-ARCHIVOS SECTION.
002182     MOVE "RHM1030" TO PROGRAMA
002184     OPEN INPUT CANDIDATES
002186     IF FS-CANDIDATE NOT = "00"
002188        GO TO 190-ERROR-CANDIDATES
002190     END-IF
002192     GO TO 100-ABRE-ARCHIVOS-E.
002194 190-ERROR-CANDIDATES.
002196     MOVE "CANDIDATES" TO ARCHIVO
002198     MOVE "OPEN"       TO ACCION
002200     MOVE SPACES       TO LLAVE
002202     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002204                      LLAVE, FS-CANDIDATE, FSE-CANDIDATE
002206     DISPLAY "RHM1030 - ERROR AL ABRIR CANDIDATES: "
002208             FS-CANDIDATE UPON CONSOLE
002210     MOVE 91 TO RETURN-CODE
002212     STOP RUN.
002260 100-ABRE-ARCHIVOS-E. EXIT.
002270*    >>>>>>>>>>>>>>>>>>>>>>> CARGA <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
002280 200-CARGA-CANDIDATOS SECTION.
002290     PERFORM 210-LEE-CANDIDATO THRU 210-LEE-CANDIDATO-E
002300     PERFORM 220-ACUMULA-CANDIDATO UNTIL FS-CANDIDATE = "10"
002310     CLOSE CANDIDATES.
002320 200-CARGA-CANDIDATOS-E. EXIT.
002330 210-LEE-CANDIDATO SECTION.
002340     READ CANDIDATES
002350         AT END MOVE "10" TO FS-CANDIDATE
002360     END-READ.
002370 210-LEE-CANDIDATO-E. EXIT.
002380 220-ACUMULA-CANDIDATO SECTION.
002390     ADD 1 TO WKS-CAN-COUNT
002400     MOVE CAN-CANDIDATE-ID   TO TCN-CANDIDATE-ID(WKS-CAN-COUNT)
002410     MOVE CAN-NAME-SURNAME   TO TCN-NAME-SURNAME(WKS-CAN-COUNT)
002420     MOVE CAN-GENDER         TO TCN-GENDER(WKS-CAN-COUNT)
002430     MOVE CAN-BIRTH-YEAR     TO TCN-BIRTH-YEAR(WKS-CAN-COUNT)
002440     MOVE CAN-CITY           TO TCN-CITY(WKS-CAN-COUNT)
002450     MOVE CAN-PHONE          TO TCN-PHONE(WKS-CAN-COUNT)
002460     MOVE CAN-MAIL           TO TCN-MAIL(WKS-CAN-COUNT)
002470     MOVE CAN-LINKEDIN       TO TCN-LINKEDIN(WKS-CAN-COUNT)
002480     MOVE CAN-NOTE           TO TCN-NOTE(WKS-CAN-COUNT)
002490     MOVE CAN-SCHOOL         TO TCN-SCHOOL(WKS-CAN-COUNT)
002500     MOVE CAN-MAJOR          TO TCN-MAJOR(WKS-CAN-COUNT)
002510     MOVE CAN-BUSINESS-SKILLS
002520                             TO TCN-BUSINESS-SKILLS(WKS-CAN-COUNT)
002530     MOVE CAN-LICENCES       TO TCN-LICENCES(WKS-CAN-COUNT)
002540     MOVE CAN-LANGUAGES      TO TCN-LANGUAGES(WKS-CAN-COUNT)
002550     MOVE CAN-CURRENT-POSITION
002560                          TO TCN-CURRENT-POSITION(WKS-CAN-COUNT)
002570     MOVE CAN-WORK-EXPERIENCE
002580                          TO TCN-WORK-EXPERIENCE(WKS-CAN-COUNT)
002590     MOVE CAN-OPTIMAL-POSITION
002600                          TO TCN-OPTIMAL-POSITION(WKS-CAN-COUNT)
002610     MOVE CAN-TALENT-SCORE   TO TCN-TALENT-SCORE(WKS-CAN-COUNT)
002620     MOVE CAN-PROJECT-ID     TO TCN-PROJECT-ID(WKS-CAN-COUNT)
002630     MOVE CAN-BLACKLISTED    TO TCN-BLACKLISTED(WKS-CAN-COUNT)
002640     MOVE CAN-KN1-DESCRIPTION
002650                          TO TCN-KN1-DESCRIPTION(WKS-CAN-COUNT)
002660     MOVE CAN-KN1-SCORE      TO TCN-KN1-SCORE(WKS-CAN-COUNT)
002670     MOVE CAN-KN2-DESCRIPTION
002680                          TO TCN-KN2-DESCRIPTION(WKS-CAN-COUNT)
002690     MOVE CAN-KN2-SCORE      TO TCN-KN2-SCORE(WKS-CAN-COUNT)
002700     MOVE CAN-COMPETENCIES   TO TCN-COMPETENCIES(WKS-CAN-COUNT)
002710     MOVE CAN-C-DESCRIPTION  TO TCN-C-DESCRIPTION(WKS-CAN-COUNT)
002720     MOVE CAN-PV-DESCRIPTION
002730                          TO TCN-PV-DESCRIPTION(WKS-CAN-COUNT)
002740     PERFORM 210-LEE-CANDIDATO THRU 210-LEE-CANDIDATO-E.
002750 220-ACUMULA-CANDIDATO-E. EXIT.
002760*    >>>>>>>>>>>>>>>>>>>>>>> TRANSACCION <<<<<<<<<<<<<<<<<<<<<<<<<
002770 250-LEE-TRANSACCION SECTION.
002780     PERFORM 251-LIMPIA-CAMPOS
002790             VARYING WKS-SUB FROM 1 BY 1 UNTIL WKS-SUB > 30
002800     MOVE SPACES TO WKS-LINEA-ENTRADA
002810     ACCEPT WKS-LINEA-ENTRADA FROM SYSIN
002820     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY ","
002830         INTO WKS-OPERACION  WKS-CAMPO-2
002840              WKS-CAMPO(01)  WKS-CAMPO(02) WKS-CAMPO(03)
002850              WKS-CAMPO(04)  WKS-CAMPO(05) WKS-CAMPO(06)
002860              WKS-CAMPO(07)  WKS-CAMPO(08) WKS-CAMPO(09)
002870              WKS-CAMPO(10)  WKS-CAMPO(11) WKS-CAMPO(12)
002880              WKS-CAMPO(13)  WKS-CAMPO(14) WKS-CAMPO(15)
002890              WKS-CAMPO(16)  WKS-CAMPO(17) WKS-CAMPO(18)
002900              WKS-CAMPO(19)  WKS-CAMPO(20) WKS-CAMPO(21)
002910              WKS-CAMPO(22)  WKS-CAMPO(23) WKS-CAMPO(24)
002920              WKS-CAMPO(25)  WKS-CAMPO(26) WKS-CAMPO(27)
002930         TALLYING IN WKS-CANT-CAMPOS
002940     END-UNSTRING
002950     PERFORM 050-TRACE-ENTRADA THRU 050-TRACE-ENTRADA-E.
002960 250-LEE-TRANSACCION-E. EXIT.
002970 251-LIMPIA-CAMPOS SECTION.
002980     MOVE SPACES TO WKS-CAMPO(WKS-SUB).
002990 251-LIMPIA-CAMPOS-E. EXIT.
003000*    >>>>>>>>>>>>>>>>>>>>>>> CONSULTA <<<<<<<<<<<<<<<<<<<<<<<<<<<<
003010*    22/03/24 (EEDR) - DEVUELVE EL PRIMER CANDIDATO CUYO ID
003020*    COINCIDA CON EL DE LA TRANSACCION (WKS-CAMPO-2).
003030 400-OBTIENE-CANDIDATO SECTION.
003040     MOVE 0 TO WKS-SUB
003050     PERFORM 410-BUSCA-CANDIDATO
003060             VARYING WKS-SUB FROM 1 BY 1
003070             UNTIL WKS-SUB > WKS-CAN-COUNT.
003080 400-OBTIENE-CANDIDATO-E. EXIT.
003090 410-BUSCA-CANDIDATO SECTION.
003100     IF TCN-CANDIDATE-ID(WKS-SUB) = WKS-CAMPO-2
003110        DISPLAY "RHM1030 CANDIDATO " TCN-CANDIDATE-ID(WKS-SUB)
003120        DISPLAY TCN-NAME-SURNAME(WKS-SUB)
003130        DISPLAY TCN-GENDER(WKS-SUB)
003140        DISPLAY TCN-BIRTH-YEAR(WKS-SUB)
003150        DISPLAY TCN-CITY(WKS-SUB)
003160        DISPLAY TCN-PHONE(WKS-SUB)
003170        DISPLAY TCN-MAIL(WKS-SUB)
003180        DISPLAY TCN-LINKEDIN(WKS-SUB)
003190        DISPLAY TCN-NOTE(WKS-SUB)
003200        DISPLAY TCN-SCHOOL(WKS-SUB)
003210        DISPLAY TCN-MAJOR(WKS-SUB)
003220        DISPLAY TCN-BUSINESS-SKILLS(WKS-SUB)
003230        DISPLAY TCN-LICENCES(WKS-SUB)
003240        DISPLAY TCN-LANGUAGES(WKS-SUB)
003250        DISPLAY TCN-CURRENT-POSITION(WKS-SUB)
003260        DISPLAY TCN-WORK-EXPERIENCE(WKS-SUB)
003270        DISPLAY TCN-OPTIMAL-POSITION(WKS-SUB)
003280        DISPLAY TCN-TALENT-SCORE(WKS-SUB)
003290        DISPLAY TCN-PROJECT-ID(WKS-SUB)
003300        DISPLAY TCN-BLACKLISTED(WKS-SUB)
003310        DISPLAY TCN-KN1-DESCRIPTION(WKS-SUB)
003320        DISPLAY TCN-KN1-SCORE(WKS-SUB)
003330        DISPLAY TCN-KN2-DESCRIPTION(WKS-SUB)
003340        DISPLAY TCN-KN2-SCORE(WKS-SUB)
003350        DISPLAY TCN-COMPETENCIES(WKS-SUB)
003360        DISPLAY TCN-C-DESCRIPTION(WKS-SUB)
003370        DISPLAY TCN-PV-DESCRIPTION(WKS-SUB)
003380     END-IF.
003390 410-BUSCA-CANDIDATO-E. EXIT.
003400*    >>>>>>>>>>>>>>>>>>>>>>> ALTA / CAMBIO <<<<<<<<<<<<<<<<<<<<<<<
003410*    LA BANDERA AQUI ES AL REVES QUE EN RHM1010/RHM1020:
003420*    "False" ES ALTA, CUALQUIER OTRO VALOR ES CAMBIO.
003430 500-DESPACHO-TRANSACCION SECTION.
003440     IF WKS-CAMPO-2 = "False"
003450        PERFORM 600-GENERA-ID-NUEVO
003460        ADD 1 TO WKS-CAN-COUNT
003470        MOVE WKS-ID-NUEVO-ALFA  TO TCN-CANDIDATE-ID(WKS-CAN-COUNT)
003480        MOVE WKS-CAMPO(01)      TO TCN-NAME-SURNAME(WKS-CAN-COUNT)
003490        MOVE WKS-CAMPO(02)      TO TCN-GENDER(WKS-CAN-COUNT)
003500        MOVE WKS-CAMPO(03)      TO TCN-BIRTH-YEAR(WKS-CAN-COUNT)
003510        MOVE WKS-CAMPO(04)      TO TCN-CITY(WKS-CAN-COUNT)
003520        MOVE WKS-CAMPO(05)      TO TCN-PHONE(WKS-CAN-COUNT)
003530        MOVE WKS-CAMPO(06)      TO TCN-MAIL(WKS-CAN-COUNT)
003540        MOVE WKS-CAMPO(07)      TO TCN-LINKEDIN(WKS-CAN-COUNT)
003550        MOVE WKS-CAMPO(08)      TO TCN-NOTE(WKS-CAN-COUNT)
003560        MOVE WKS-CAMPO(09)      TO TCN-SCHOOL(WKS-CAN-COUNT)
003570        MOVE WKS-CAMPO(10)      TO TCN-MAJOR(WKS-CAN-COUNT)
003580  MOVE WKS-CAMPO(11)   TO TCN-BUSINESS-SKILLS(WKS-CAN-COUNT)
003590        MOVE WKS-CAMPO(12)      TO TCN-LICENCES(WKS-CAN-COUNT)
003600        MOVE WKS-CAMPO(13)      TO TCN-LANGUAGES(WKS-CAN-COUNT)
003610        MOVE WKS-CAMPO(14)  TO TCN-CURRENT-POSITION(WKS-CAN-COUNT)
003620        MOVE WKS-CAMPO(15)  TO TCN-WORK-EXPERIENCE(WKS-CAN-COUNT)
003630        MOVE WKS-CAMPO(16)  TO TCN-OPTIMAL-POSITION(WKS-CAN-COUNT)
003640        MOVE WKS-CAMPO(17)      TO TCN-TALENT-SCORE(WKS-CAN-COUNT)
003650        MOVE WKS-CAMPO(18)      TO TCN-PROJECT-ID(WKS-CAN-COUNT)
003660        MOVE WKS-CAMPO(19)      TO TCN-BLACKLISTED(WKS-CAN-COUNT)
003670        MOVE WKS-CAMPO(20)  TO TCN-KN1-DESCRIPTION(WKS-CAN-COUNT)
003680        MOVE WKS-CAMPO(21)      TO TCN-KN1-SCORE(WKS-CAN-COUNT)
003690        MOVE WKS-CAMPO(22)  TO TCN-KN2-DESCRIPTION(WKS-CAN-COUNT)
003700        MOVE WKS-CAMPO(23)      TO TCN-KN2-SCORE(WKS-CAN-COUNT)
003710        MOVE WKS-CAMPO(24)      TO TCN-COMPETENCIES(WKS-CAN-COUNT)
003720  MOVE WKS-CAMPO(25)   TO TCN-C-DESCRIPTION(WKS-CAN-COUNT)
003730  MOVE WKS-CAMPO(26)   TO TCN-PV-DESCRIPTION(WKS-CAN-COUNT)
003740        PERFORM 800-CONFIRMA-TRANSACCION
003750     ELSE
003760        MOVE WKS-CAMPO(01) TO WKS-ID-NUEVO-ALFA
003770        PERFORM 550-EDITA-CANDIDATO
003780                VARYING WKS-SUB FROM 1 BY 1
003790                UNTIL WKS-SUB > WKS-CAN-COUNT
003800     END-IF.
003810 500-DESPACHO-TRANSACCION-E. EXIT.
003820 550-EDITA-CANDIDATO SECTION.
003830     IF TCN-CANDIDATE-ID(WKS-SUB) = WKS-ID-NUEVO-ALFA
003840        MOVE WKS-CAMPO(02)      TO TCN-NAME-SURNAME(WKS-SUB)
003850        MOVE WKS-CAMPO(03)      TO TCN-GENDER(WKS-SUB)
003860        MOVE WKS-CAMPO(04)      TO TCN-BIRTH-YEAR(WKS-SUB)
003870        MOVE WKS-CAMPO(05)      TO TCN-CITY(WKS-SUB)
003880        MOVE WKS-CAMPO(06)      TO TCN-PHONE(WKS-SUB)
003890        MOVE WKS-CAMPO(07)      TO TCN-MAIL(WKS-SUB)
003900        MOVE WKS-CAMPO(08)      TO TCN-LINKEDIN(WKS-SUB)
003910        MOVE WKS-CAMPO(09)      TO TCN-NOTE(WKS-SUB)
003920        MOVE WKS-CAMPO(10)      TO TCN-SCHOOL(WKS-SUB)
003930        MOVE WKS-CAMPO(11)      TO TCN-MAJOR(WKS-SUB)
003940        MOVE WKS-CAMPO(12)      TO TCN-BUSINESS-SKILLS(WKS-SUB)
003950        MOVE WKS-CAMPO(13)      TO TCN-LICENCES(WKS-SUB)
003960        MOVE WKS-CAMPO(14)      TO TCN-LANGUAGES(WKS-SUB)
003970        MOVE WKS-CAMPO(15)      TO TCN-CURRENT-POSITION(WKS-SUB)
003980        MOVE WKS-CAMPO(16)      TO TCN-WORK-EXPERIENCE(WKS-SUB)
003990        MOVE WKS-CAMPO(17)      TO TCN-OPTIMAL-POSITION(WKS-SUB)
004000        MOVE WKS-CAMPO(18)      TO TCN-TALENT-SCORE(WKS-SUB)
004010        MOVE WKS-CAMPO(19)      TO TCN-PROJECT-ID(WKS-SUB)
004020        MOVE WKS-CAMPO(20)      TO TCN-BLACKLISTED(WKS-SUB)
004030        MOVE WKS-CAMPO(21)      TO TCN-KN1-DESCRIPTION(WKS-SUB)
004040        MOVE WKS-CAMPO(22)      TO TCN-KN1-SCORE(WKS-SUB)
004050        MOVE WKS-CAMPO(23)      TO TCN-KN2-DESCRIPTION(WKS-SUB)
004060        MOVE WKS-CAMPO(24)      TO TCN-KN2-SCORE(WKS-SUB)
004070        MOVE WKS-CAMPO(25)      TO TCN-COMPETENCIES(WKS-SUB)
004080        MOVE WKS-CAMPO(26)      TO TCN-C-DESCRIPTION(WKS-SUB)
004090        MOVE WKS-CAMPO(27)      TO TCN-PV-DESCRIPTION(WKS-SUB)
004100        PERFORM 800-CONFIRMA-TRANSACCION
004110     END-IF.
004120 550-EDITA-CANDIDATO-E. EXIT.
004130*    09/05/24 (LMM) RH-0015 - EL ID NUEVO ES EL MAYOR ID NUMERICO
004140*    EXISTENTE MAS UNO (NO EL NUMERO DE REGISTROS), IGUAL QUE EN
004150*    RHM1010, PARA QUE NO SE REPITAN IDS CUANDO HAY BAJAS.
004160 600-GENERA-ID-NUEVO SECTION.
004170     MOVE 0 TO WKS-MAX-ID
004180     PERFORM 610-COMPARA-MAX-ID
004190             VARYING WKS-SUB FROM 1 BY 1
004200             UNTIL WKS-SUB > WKS-CAN-COUNT
004210     ADD 1 TO WKS-MAX-ID
004220     MOVE WKS-MAX-ID TO WKS-ID-NUEVO-DIGITOS.
004230 600-GENERA-ID-NUEVO-E. EXIT.
004240 610-COMPARA-MAX-ID SECTION.
004250     IF TCN-CANDIDATE-ID-NUM(WKS-SUB) > WKS-MAX-ID
004260        MOVE TCN-CANDIDATE-ID-NUM(WKS-SUB) TO WKS-MAX-ID
004270     END-IF.
004280 610-COMPARA-MAX-ID-E. EXIT.
004290*    >>>>>>>>>>>>>>>>>>>>>>> GRABACION <<<<<<<<<<<<<<<<<<<<<<<<<<<
004300 700-GRABA-CANDIDATOS SECTION.
004310     OPEN OUTPUT CANDIDATES
004320     IF FS-CANDIDATE NOT = "00"
004330        DISPLAY "RHM1030 - ERROR AL REGRABAR CANDIDATES: "
004340                FS-CANDIDATE UPON CONSOLE
004350        MOVE 92 TO RETURN-CODE
004360        STOP RUN
004370     END-IF
004380     PERFORM 710-ESCRIBE-CANDIDATO
004390             VARYING WKS-SUB FROM 1 BY 1
004400             UNTIL WKS-SUB > WKS-CAN-COUNT
004410     CLOSE CANDIDATES.
004420 700-GRABA-CANDIDATOS-E. EXIT.
004430 710-ESCRIBE-CANDIDATO SECTION.
004440     MOVE TCN-CANDIDATE-ID(WKS-SUB)    TO CAN-CANDIDATE-ID
004450     MOVE TCN-NAME-SURNAME(WKS-SUB)    TO CAN-NAME-SURNAME
004460     MOVE TCN-GENDER(WKS-SUB)          TO CAN-GENDER
004470     MOVE TCN-BIRTH-YEAR(WKS-SUB)      TO CAN-BIRTH-YEAR
004480     MOVE TCN-CITY(WKS-SUB)            TO CAN-CITY
004490     MOVE TCN-PHONE(WKS-SUB)           TO CAN-PHONE
004500     MOVE TCN-MAIL(WKS-SUB)            TO CAN-MAIL
004510     MOVE TCN-LINKEDIN(WKS-SUB)        TO CAN-LINKEDIN
004520     MOVE TCN-NOTE(WKS-SUB)            TO CAN-NOTE
004530     MOVE TCN-SCHOOL(WKS-SUB)          TO CAN-SCHOOL
004540     MOVE TCN-MAJOR(WKS-SUB)           TO CAN-MAJOR
004550     MOVE TCN-BUSINESS-SKILLS(WKS-SUB) TO CAN-BUSINESS-SKILLS
004560     MOVE TCN-LICENCES(WKS-SUB)        TO CAN-LICENCES
004570     MOVE TCN-LANGUAGES(WKS-SUB)       TO CAN-LANGUAGES
004580     MOVE TCN-CURRENT-POSITION(WKS-SUB)
004590                                    TO CAN-CURRENT-POSITION
004600     MOVE TCN-WORK-EXPERIENCE(WKS-SUB) TO CAN-WORK-EXPERIENCE
004610     MOVE TCN-OPTIMAL-POSITION(WKS-SUB)
004620                                    TO CAN-OPTIMAL-POSITION
004630     MOVE TCN-TALENT-SCORE(WKS-SUB)    TO CAN-TALENT-SCORE
004640     MOVE TCN-PROJECT-ID(WKS-SUB)      TO CAN-PROJECT-ID
004650     MOVE TCN-BLACKLISTED(WKS-SUB)     TO CAN-BLACKLISTED
004660     MOVE TCN-KN1-DESCRIPTION(WKS-SUB) TO CAN-KN1-DESCRIPTION
004670     MOVE TCN-KN1-SCORE(WKS-SUB)       TO CAN-KN1-SCORE
004680     MOVE TCN-KN2-DESCRIPTION(WKS-SUB) TO CAN-KN2-DESCRIPTION
004690     MOVE TCN-KN2-SCORE(WKS-SUB)       TO CAN-KN2-SCORE
004700     MOVE TCN-COMPETENCIES(WKS-SUB)    TO CAN-COMPETENCIES
004710     MOVE TCN-C-DESCRIPTION(WKS-SUB)   TO CAN-C-DESCRIPTION
004720     MOVE TCN-PV-DESCRIPTION(WKS-SUB)  TO CAN-PV-DESCRIPTION
004730     WRITE REG-CANDIDATO.
004740 710-ESCRIBE-CANDIDATO-E. EXIT.
004750*    >>>>>>>>>>>>>>>>>>>>>>> CONFIRMACION <<<<<<<<<<<<<<<<<<<<<<<<
004760 800-CONFIRMA-TRANSACCION SECTION.
004770     MOVE WKS-CAN-COUNT   TO WKS-CAN-COUNT-ED
004780     MOVE WKS-CANT-CAMPOS TO WKS-CAMPOS-ED
004790     DISPLAY "RHM1030 - CANDIDATO " WKS-ID-NUEVO-ALFA
004800             " PROCESADO. TOTAL EN DOSSIER: "
004810             WKS-CONTADORES-TEXTO UPON CONSOLE.
004820 800-CONFIRMA-TRANSACCION-E. EXIT.
004830*    >>>>>>>>>>>>>>>>>>>>>>> CIERRE <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
004840 900-CIERRA-ARCHIVOS SECTION.
004850     CONTINUE.
004860 900-CIERRA-ARCHIVOS-E. EXIT.
