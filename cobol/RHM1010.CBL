000100******************************************************************
000110* FECHA       : 21/02/1988                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000130* APLICACION  : RECLUTAMIENTO EJECUTIVO                          *
000140* PROGRAMA    : RHM1010                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE CLIENTES. ATIENDE   *
000170*             : TRES PEDIDOS POR CORRIDA: LISTADO PREVIO, CONSUL-*
000180*             : TA DE UN CLIENTE PARA EDICION, Y ALTA/CAMBIO DE  *
000190*             : UN REGISTRO (LA TRANSACCION VIENE POR SYSIN).    *
000200* ARCHIVOS    : CLIENTS=A                                        *
000210* ACCION (ES) : P=PREVIEW, G=CONSULTA, M=MANTENIMIENTO           *
000220* INSTALADO   : 21/02/1988                                       *
000230* BPM/RATIONAL: RH-0003                                          *
000240* NOMBRE      : MANTENIMIENTO MAESTRO DE CLIENTES                *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    RHM1010.
000280 AUTHOR.        ERICK RAMIREZ.
000290 INSTALLATION.  RECLUTAMIENTO EJECUTIVO.
000300 DATE-WRITTEN.  21/02/1988.
000310 DATE-COMPILED. 21/02/1988.
000320 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000330******************************************************************
000340*                    B I T A C O R A                             *
000350******************************************************************
000360* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000370* --------  -----------------  --------  ----------------------- *
000380* 21/02/88  E. RAMIREZ (EEDR)  RH-0003   CREACION DEL PROGRAMA,  *
000390*                                        CARGA/REGRABA TODO EL   *
000400*                                        MAESTRO EN MEMORIA.     *
000410* 18/03/88  E. RAMIREZ (EEDR)  RH-0006   SE AGREGA LA OPCION G   *
000420*                                        (CONSULTA PARA EDITAR). *
000430* 09/05/89  L. MENDOZA  (LMM)  RH-0015   SE CORRIGE EL ALTA: NO  *
000440*                                        RESPETABA EL ID MAYOR   *
000450*                                        CUANDO HABIA HUECOS EN  *
000460*                                        LA NUMERACION.          *
000470* 14/08/92  L. MENDOZA  (LMM)  RH-0031   TRACE DE LA TRANSACCION *
000480*                                        DE ENTRADA CONTROLADO   *
000490*                                        POR EL SWITCH UPSI-0.   *
000500* 22/01/99  E. RAMIREZ (EEDR)  Y2K-002   REVISION DE SIGLO: EL   *
000505*                                        PROGRAMA NO GUARDA NI   *
000510*                                        COMPARA FECHAS, NO SE   *
000515*                                        REQUIRIO CAMBIO, SOLO SE*
000520*                                        DEJA CONSTANCIA.        *
000530* 11/09/01  E. RAMIREZ (EEDR)  RH-0039   SE INCORPORA LLAMADO A  *
000535*                                        DEBD1R00 EN LA APERTURA *
000540*                                        DE CLIENTS, CON SALTO A *
000545*                                        PARRAFO DE ERROR DEDI-  *
000548*                                        CADO.                   *
000550******************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS CLASE-BANDERA   IS "T" THRU "T", "F" THRU "F"
000610     UPSI-0 ON STATUS IS WKS-TRACE-ACTIVO
000620            OFF STATUS IS WKS-TRACE-INACTIVO.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT CLIENTS ASSIGN TO CLIENTS
000660            ORGANIZATION  IS SEQUENTIAL
000670            ACCESS        IS SEQUENTIAL
000680            FILE STATUS   IS FS-CLIENT
000690                             FSE-CLIENT.
000700 DATA DIVISION.
000710 FILE SECTION.
000720******************************************************************
000730*   MAESTRO DE CLIENTES - ORDEN ASCENDENTE POR CLIENT-ID         *
000740******************************************************************
000750 FD  CLIENTS
000760     LABEL RECORDS ARE STANDARD.
000770 01  REG-CLIENTE.
000780     COPY RHCLI01.
000790 WORKING-STORAGE SECTION.
000800 77  WKS-CLI-COUNT           PIC 9(04) COMP VALUE ZEROES.
000810 77  WKS-SUB                 PIC 9(04) COMP VALUE ZEROES.
000820 77  WKS-CANT-CAMPOS         PIC 9(02) COMP VALUE ZEROES.
000830 77  WKS-MAX-ID              PIC 9(04) COMP VALUE ZEROES.
000840*    WKS-MAX-ID ES COMP (BINARIO) Y NO SE PUEDE PASAR DIRECTO A
000850*    UN CAMPO X; SE EDITA POR WKS-ID-NUEVO-DIGITOS (DISPLAY) Y SE
000860*    LEE DE VUELTA COMO TEXTO EN WKS-ID-NUEVO-ALFA (REDEFINES).
000870 01  WKS-ID-NUEVO.
000880     05  WKS-ID-NUEVO-DIGITOS    PIC 9(04) VALUE ZEROES.
000890 01  WKS-ID-NUEVO-TEXTO REDEFINES WKS-ID-NUEVO.
000900     05  WKS-ID-NUEVO-ALFA       PIC X(04).
000910******************************************************************
000920*           RECURSOS RUTINAS FSE Y FILE STATUS                   *
000930******************************************************************
000940 COPY RHFSE01.
000950******************************************************************
000960*           TABLA DE CLIENTES EN MEMORIA (TODO EL MAESTRO)       *
000970******************************************************************
000980 01  WKS-TABLA-CLIENTES.
000990     05  WKS-CLI-ENTRY           OCCURS 2000 TIMES
001000                                  INDEXED BY WKS-CLI-IDX.
001010         10  TCL-CLIENT-ID       PIC X(04).
001020         10  TCL-CLIENT-ID-NUM REDEFINES TCL-CLIENT-ID
001030                                 PIC 9(04).
001040         10  TCL-COMPANY         PIC X(40).
001050         10  TCL-CITY            PIC X(20).
001060         10  TCL-INDUSTRY        PIC X(20).
001070         10  TCL-NOTE            PIC X(60).
001080         10  TCL-CI-NAME         PIC X(30).
001090         10  TCL-CI-PHONE        PIC X(20).
001100         10  TCL-CI-EMAIL        PIC X(40).
001110         10  FILLER              PIC X(02).
001120******************************************************************
001130*           AREA DE LA TRANSACCION DE ENTRADA (SYSIN)            *
001140******************************************************************
001150*    WKS-CAMPO-2 ES EL SEGUNDO CAMPO DE LA LINEA DE ENTRADA;
001160*    SEGUN LA OPERACION ES EL ID A CONSULTAR (G) O LA BANDERA
001170*    DE ALTA/CAMBIO (M). EN "P" VIENE EN BLANCO.
001180 01  WKS-TRANSACCION.
001190     05  WKS-LINEA-ENTRADA       PIC X(400).
001200     05  WKS-OPERACION           PIC X(01).
001210     05  WKS-CAMPO-2             PIC X(05).
001220     05  WKS-CAMPO               OCCURS 10 TIMES
001230                                  PIC X(60).
001240     05  FILLER                  PIC X(02) VALUE SPACES.
001250 01  WKS-LINEA-DUMP REDEFINES WKS-LINEA-ENTRADA.
001260     05  WKS-LINEA-BLOQUE        PIC X(40) OCCURS 10 TIMES.
001270******************************************************************
001280*           CONTADORES COMBINADOS (PARA TRACE/DIAGNOSTICO)       *
001290******************************************************************
001300*    LOS CONTADORES DE ARRIBA SON COMP (BINARIO) Y NO SE PUEDEN
001310*    MOSTRAR DIRECTO; SE PASAN AQUI A DISPLAY PARA IMPRIMIRLOS
001320*    COMO TEXTO EN EL MENSAJE DE CONFIRMACION.
001330 01  WKS-CONTADORES-D.
001340     05  WKS-CLI-COUNT-ED        PIC 9(04).
001350     05  WKS-CAMPOS-ED           PIC 9(02).
001360     05  FILLER                  PIC X(02) VALUE SPACES.
001370 01  WKS-CONTADORES-ALFA REDEFINES WKS-CONTADORES-D.
001380     05  WKS-CONTADORES-TEXTO    PIC X(06).
001390     05  FILLER                  PIC X(02).
001400******************************************************************
001410*           SWITCHES DE TRABAJO                                  *
001420******************************************************************
001430 01  WKS-SWITCHES.
001440     05  WKS-SW-TRACE            PIC X(01) VALUE "N".
001450         88  WKS-TRACE-ACTIVO             VALUE "S".
001460         88  WKS-TRACE-INACTIVO           VALUE "N".
001470     05  FILLER                  PIC X(01) VALUE SPACE.
001480 PROCEDURE DIVISION.
001490******************************************************************
001500*                 S E C C I O N   P R I N C I P A L              *
001510******************************************************************
001520 000-PRINCIPAL SECTION.
001530     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E
001540     PERFORM 200-CARGA-CLIENTES THRU 200-CARGA-CLIENTES-E
001550     PERFORM 250-LEE-TRANSACCION THRU 250-LEE-TRANSACCION-E
001560     EVALUATE WKS-OPERACION
001570         WHEN "P"
001580             PERFORM 300-PREVIEW-CLIENTES
001590         WHEN "G"
001600             PERFORM 400-OBTIENE-CLIENTE
001610         WHEN "M"
001620             PERFORM 500-DESPACHO-TRANSACCION
001630             PERFORM 700-GRABA-CLIENTES
001640         WHEN OTHER
001650             DISPLAY "RHM1010 - OPERACION NO RECONOCIDA: "
001660                     WKS-OPERACION UPON CONSOLE
001670     END-EVALUATE
001680     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
001690     STOP RUN.
001700 000-PRINCIPAL-E. EXIT.
001710*    14/08/24 (LMM) RH-0031 - TRACE DE LA LINEA DE ENTRADA.
001720 050-TRACE-ENTRADA SECTION.
001730     IF WKS-TRACE-ACTIVO
001740         PERFORM 051-MUESTRA-BLOQUE
001750                 VARYING WKS-SUB FROM 1 BY 1
001760                 UNTIL WKS-SUB > 10
001770     END-IF.
001780 050-TRACE-ENTRADA-E. EXIT.
001790 051-MUESTRA-BLOQUE SECTION.
001800     DISPLAY "RHM1010 TRACE " WKS-SUB ": "
001810             WKS-LINEA-BLOQUE(WKS-SUB) UPON CONSOLE.
001820 051-MUESTRA-BLOQUE-E. EXIT.
001830*    >>>>>>>>>>>>>>>>>>>>>>> ARCHIVOS <<<<<<<<<<<<<<<<<<<<<<<<<<<<
001840 100-ABRE-ARCHIVOS SECTION.
001842     MOVE "RHM1010" TO PROGRAMA
001844     OPEN INPUT CLIENTS
001846     IF FS-CLIENT NOT = "00"
001848        GO TO 190-ERROR-CLIENTS
001850     END-IF
001852     GO TO 100-ABRE-ARCHIVOS-E.
001854 190-ERROR-CLIENTS.
001856     MOVE "CLIENTS" TO ARCHIVO
001858     MOVE "OPEN"    TO ACCION
001860     MOVE SPACES    TO LLAVE
001862     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
001864                      LLAVE, FS-CLIENT, FSE-CLIENT
001866     DISPLAY "RHM1010 - ERROR AL ABRIR CLIENTS: " FS-CLIENT
001868             UPON CONSOLE
001870     MOVE 91 TO RETURN-CODE
001872     STOP RUN.
001920 100-ABRE-ARCHIVOS-E. EXIT.
001930*    >>>>>>>>>>>>>>>>>>>>>>> CARGA <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
001940 200-CARGA-CLIENTES SECTION.
001950     PERFORM 210-LEE-CLIENTE THRU 210-LEE-CLIENTE-E
001960     PERFORM 220-ACUMULA-CLIENTE UNTIL FS-CLIENT = "10"
001970     CLOSE CLIENTS.
001980 200-CARGA-CLIENTES-E. EXIT.
001990 210-LEE-CLIENTE SECTION.
002000     READ CLIENTS
002010         AT END MOVE "10" TO FS-CLIENT
002020     END-READ.
002030 210-LEE-CLIENTE-E. EXIT.
002040 220-ACUMULA-CLIENTE SECTION.
002050     ADD 1 TO WKS-CLI-COUNT
002060     MOVE CLI-CLIENT-ID  TO TCL-CLIENT-ID(WKS-CLI-COUNT)
002070     MOVE CLI-COMPANY    TO TCL-COMPANY(WKS-CLI-COUNT)
002080     MOVE CLI-CITY       TO TCL-CITY(WKS-CLI-COUNT)
002090     MOVE CLI-INDUSTRY   TO TCL-INDUSTRY(WKS-CLI-COUNT)
002100     MOVE CLI-NOTE       TO TCL-NOTE(WKS-CLI-COUNT)
002110     MOVE CLI-CI-NAME    TO TCL-CI-NAME(WKS-CLI-COUNT)
002120     MOVE CLI-CI-PHONE   TO TCL-CI-PHONE(WKS-CLI-COUNT)
002130     MOVE CLI-CI-EMAIL   TO TCL-CI-EMAIL(WKS-CLI-COUNT)
002140     PERFORM 210-LEE-CLIENTE THRU 210-LEE-CLIENTE-E.
002150 220-ACUMULA-CLIENTE-E. EXIT.
002160*    >>>>>>>>>>>>>>>>>>>>>>> TRANSACCION <<<<<<<<<<<<<<<<<<<<<<<<<
002170 250-LEE-TRANSACCION SECTION.
002180     PERFORM 251-LIMPIA-CAMPOS
002190             VARYING WKS-SUB FROM 1 BY 1 UNTIL WKS-SUB > 10
002200     MOVE SPACES TO WKS-LINEA-ENTRADA
002210     ACCEPT WKS-LINEA-ENTRADA FROM SYSIN
002220     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY ","
002230         INTO WKS-OPERACION  WKS-CAMPO-2
002240              WKS-CAMPO(01)  WKS-CAMPO(02) WKS-CAMPO(03)
002250              WKS-CAMPO(04)  WKS-CAMPO(05) WKS-CAMPO(06)
002260              WKS-CAMPO(07)  WKS-CAMPO(08)
002270         TALLYING IN WKS-CANT-CAMPOS
002280     END-UNSTRING
002290     PERFORM 050-TRACE-ENTRADA THRU 050-TRACE-ENTRADA-E.
002300 250-LEE-TRANSACCION-E. EXIT.
002310 251-LIMPIA-CAMPOS SECTION.
002320     MOVE SPACES TO WKS-CAMPO(WKS-SUB).
002330 251-LIMPIA-CAMPOS-E. EXIT.
002340*    >>>>>>>>>>>>>>>>>>>>>>> PREVIEW <<<<<<<<<<<<<<<<<<<<<<<<<<<<<
002350 300-PREVIEW-CLIENTES SECTION.
002360     PERFORM 310-IMPRIME-LINEA-CLIENTE
002370             VARYING WKS-SUB FROM 1 BY 1
002380             UNTIL WKS-SUB > WKS-CLI-COUNT.
002390 300-PREVIEW-CLIENTES-E. EXIT.
002400 310-IMPRIME-LINEA-CLIENTE SECTION.
002410     DISPLAY TCL-CLIENT-ID(WKS-SUB) " " TCL-COMPANY(WKS-SUB).
002420 310-IMPRIME-LINEA-CLIENTE-E. EXIT.
002430*    >>>>>>>>>>>>>>>>>>>>>>> CONSULTA <<<<<<<<<<<<<<<<<<<<<<<<<<<<
002440*    18/03/24 (EEDR) RH-0006 - DEVUELVE EL PRIMER CLIENTE CUYO
002450*    ID COINCIDA CON EL DE LA TRANSACCION (WKS-CAMPO-2).
002460 400-OBTIENE-CLIENTE SECTION.
002470     MOVE 0 TO WKS-SUB
002480     PERFORM 410-BUSCA-CLIENTE
002490             VARYING WKS-SUB FROM 1 BY 1
002500             UNTIL WKS-SUB > WKS-CLI-COUNT.
002510 400-OBTIENE-CLIENTE-E. EXIT.
002520 410-BUSCA-CLIENTE SECTION.
002530     IF TCL-CLIENT-ID(WKS-SUB) = WKS-CAMPO-2
002540        DISPLAY "RHM1010 CLIENTE " TCL-CLIENT-ID(WKS-SUB)
002550        DISPLAY TCL-COMPANY(WKS-SUB)
002560        DISPLAY TCL-CITY(WKS-SUB)
002570        DISPLAY TCL-INDUSTRY(WKS-SUB)
002580        DISPLAY TCL-NOTE(WKS-SUB)
002590        DISPLAY TCL-CI-NAME(WKS-SUB)
002600        DISPLAY TCL-CI-PHONE(WKS-SUB)
002610        DISPLAY TCL-CI-EMAIL(WKS-SUB)
002620     END-IF.
002630 410-BUSCA-CLIENTE-E. EXIT.
002640*    >>>>>>>>>>>>>>>>>>>>>>> ALTA / CAMBIO <<<<<<<<<<<<<<<<<<<<<<<
002650 500-DESPACHO-TRANSACCION SECTION.
002660     IF WKS-CAMPO-2 = "True"
002670        PERFORM 600-GENERA-ID-NUEVO
002680        ADD 1 TO WKS-CLI-COUNT
002690        MOVE WKS-ID-NUEVO-ALFA  TO TCL-CLIENT-ID(WKS-CLI-COUNT)
002700        MOVE WKS-CAMPO(01)      TO TCL-COMPANY(WKS-CLI-COUNT)
002710        MOVE WKS-CAMPO(02)      TO TCL-CITY(WKS-CLI-COUNT)
002720        MOVE WKS-CAMPO(03)      TO TCL-INDUSTRY(WKS-CLI-COUNT)
002730        MOVE WKS-CAMPO(04)      TO TCL-NOTE(WKS-CLI-COUNT)
002740        MOVE WKS-CAMPO(05)      TO TCL-CI-NAME(WKS-CLI-COUNT)
002750        MOVE WKS-CAMPO(06)      TO TCL-CI-PHONE(WKS-CLI-COUNT)
002760        MOVE WKS-CAMPO(07)      TO TCL-CI-EMAIL(WKS-CLI-COUNT)
002770        PERFORM 800-CONFIRMA-TRANSACCION
002780     ELSE
002790        MOVE WKS-CAMPO(01) TO WKS-ID-NUEVO-ALFA
002800        PERFORM 550-EDITA-CLIENTE
002810                VARYING WKS-SUB FROM 1 BY 1
002820                UNTIL WKS-SUB > WKS-CLI-COUNT
002830     END-IF.
002840 500-DESPACHO-TRANSACCION-E. EXIT.
002850 550-EDITA-CLIENTE SECTION.
002860     IF TCL-CLIENT-ID(WKS-SUB) = WKS-ID-NUEVO-ALFA
002870        MOVE WKS-CAMPO(02)      TO TCL-COMPANY(WKS-SUB)
002880        MOVE WKS-CAMPO(03)      TO TCL-CITY(WKS-SUB)
002890        MOVE WKS-CAMPO(04)      TO TCL-INDUSTRY(WKS-SUB)
002900        MOVE WKS-CAMPO(05)      TO TCL-NOTE(WKS-SUB)
002910        MOVE WKS-CAMPO(06)      TO TCL-CI-NAME(WKS-SUB)
002920        MOVE WKS-CAMPO(07)      TO TCL-CI-PHONE(WKS-SUB)
002930        MOVE WKS-CAMPO(08)      TO TCL-CI-EMAIL(WKS-SUB)
002940        PERFORM 800-CONFIRMA-TRANSACCION
002950     END-IF.
002960 550-EDITA-CLIENTE-E. EXIT.
002970*    09/05/24 (LMM) RH-0015 - EL ID NUEVO ES EL MAYOR ID NUMERICO
002980*    EXISTENTE MAS UNO (NO EL NUMERO DE REGISTROS), PARA QUE NO
002990*    SE REPITAN IDS CUANDO HAY BAJAS O HUECOS.
003000 600-GENERA-ID-NUEVO SECTION.
003010     MOVE 0 TO WKS-MAX-ID
003020     PERFORM 610-COMPARA-MAX-ID
003030             VARYING WKS-SUB FROM 1 BY 1
003040             UNTIL WKS-SUB > WKS-CLI-COUNT
003050     ADD 1 TO WKS-MAX-ID
003060     MOVE WKS-MAX-ID TO WKS-ID-NUEVO-DIGITOS.
003070 600-GENERA-ID-NUEVO-E. EXIT.
003080 610-COMPARA-MAX-ID SECTION.
003090     IF TCL-CLIENT-ID-NUM(WKS-SUB) > WKS-MAX-ID
003100        MOVE TCL-CLIENT-ID-NUM(WKS-SUB) TO WKS-MAX-ID
003110     END-IF.
003120 610-COMPARA-MAX-ID-E. EXIT.
003130*    >>>>>>>>>>>>>>>>>>>>>>> GRABACION <<<<<<<<<<<<<<<<<<<<<<<<<<<
003140 700-GRABA-CLIENTES SECTION.
003150     OPEN OUTPUT CLIENTS
003160     IF FS-CLIENT NOT = "00"
003170        DISPLAY "RHM1010 - ERROR AL REGRABAR CLIENTS: "
003180                FS-CLIENT UPON CONSOLE
003190        MOVE 92 TO RETURN-CODE
003200        STOP RUN
003210     END-IF
003220     PERFORM 710-ESCRIBE-CLIENTE
003230             VARYING WKS-SUB FROM 1 BY 1
003240             UNTIL WKS-SUB > WKS-CLI-COUNT
003250     CLOSE CLIENTS.
003260 700-GRABA-CLIENTES-E. EXIT.
003270 710-ESCRIBE-CLIENTE SECTION.
003280     MOVE TCL-CLIENT-ID(WKS-SUB) TO CLI-CLIENT-ID
003290     MOVE TCL-COMPANY(WKS-SUB)   TO CLI-COMPANY
003300     MOVE TCL-CITY(WKS-SUB)      TO CLI-CITY
003310     MOVE TCL-INDUSTRY(WKS-SUB)  TO CLI-INDUSTRY
003320     MOVE TCL-NOTE(WKS-SUB)      TO CLI-NOTE
003330     MOVE TCL-CI-NAME(WKS-SUB)   TO CLI-CI-NAME
003340     MOVE TCL-CI-PHONE(WKS-SUB)  TO CLI-CI-PHONE
003350     MOVE TCL-CI-EMAIL(WKS-SUB)  TO CLI-CI-EMAIL
003360     WRITE REG-CLIENTE.
003370 710-ESCRIBE-CLIENTE-E. EXIT.
003380*    >>>>>>>>>>>>>>>>>>>>>>> CONFIRMACION <<<<<<<<<<<<<<<<<<<<<<<<
003390 800-CONFIRMA-TRANSACCION SECTION.
003400     MOVE WKS-CLI-COUNT   TO WKS-CLI-COUNT-ED
003410     MOVE WKS-CANT-CAMPOS TO WKS-CAMPOS-ED
003420     DISPLAY "RHM1010 - CLIENTE " WKS-ID-NUEVO-ALFA
003430             " PROCESADO. TOTAL EN MAESTRO: "
003440             WKS-CONTADORES-TEXTO UPON CONSOLE.
003450 800-CONFIRMA-TRANSACCION-E. EXIT.
003460*    >>>>>>>>>>>>>>>>>>>>>>> CIERRE <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
003470 900-CIERRA-ARCHIVOS SECTION.
003480     CONTINUE.
003490 900-CIERRA-ARCHIVOS-E. EXIT.
