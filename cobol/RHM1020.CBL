000100******************************************************************
000110* FECHA       : 04/03/1988                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000130* APLICACION  : RECLUTAMIENTO EJECUTIVO                          *
000140* PROGRAMA    : RHM1020                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE PROYECTOS DE BUSQUE-*
000170*             : DA. ATIENDE TRES PEDIDOS POR CORRIDA: LISTADO    *
000180*             : PREVIO, CONSULTA DE UN PROYECTO PARA EDICION, Y  *
000190*             : ALTA/CAMBIO DE UN REGISTRO (TRANSACCION POR      *
000200*             : SYSIN). NO VALIDA QUE EL CLIENT-ID EXISTA EN EL  *
000210*             : MAESTRO DE CLIENTES.                             *
000220* ARCHIVOS    : PROJECTS=A                                       *
000230* ACCION (ES) : P=PREVIEW, G=CONSULTA, M=MANTENIMIENTO           *
000240* INSTALADO   : 04/03/1988                                       *
000250* BPM/RATIONAL: RH-0004                                          *
000260* NOMBRE      : MANTENIMIENTO MAESTRO DE PROYECTOS               *
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    RHM1020.
000300 AUTHOR.        ERICK RAMIREZ.
000310 INSTALLATION.  RECLUTAMIENTO EJECUTIVO.
000320 DATE-WRITTEN.  04/03/1988.
000330 DATE-COMPILED. 04/03/1988.
000340 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000350******************************************************************
000360*                    B I T A C O R A                             *
000370******************************************************************
000380* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000390* --------  -----------------  --------  ----------------------- *
000400* 04/03/88  E. RAMIREZ (EEDR)  RH-0004   CREACION DEL PROGRAMA,  *
000410*                                        CARGA/REGRABA TODO EL   *
000420*                                        MAESTRO EN MEMORIA.     *
000430*                                        IGUAL PATRON QUE RHM1010*
000440* 22/03/88  E. RAMIREZ (EEDR)  RH-0007   SE AGREGA LA OPCION G   *
000450*                                        (CONSULTA PARA EDITAR). *
000460* 20/05/89  E. RAMIREZ (EEDR)  RH-0019   CAMPO COMPENSATION SE   *
000470*                                        AGREGA AL ALTA Y CAMBIO.*
000480* 16/08/92  L. MENDOZA  (LMM)  RH-0032   TRACE DE LA TRANSACCION *
000490*                                        DE ENTRADA CONTROLADO   *
000500*                                        POR EL SWITCH UPSI-0.   *
000501* 02/12/94  E. RAMIREZ (EEDR)  RH-0046   TPR-COMPENSATION PASA A *
000502*                                        19 A 20 POSICIONES; SE  *
000503*                                        MOVIA SOLO EL SUBCAMPO  *
000504*                                        PRY-COMP-TEXTO Y SE     *
000505*                                        PERDIA EL ULTIMO        *
000506*                                        CARACTER DE COMPENSATION*
000507*                                        EN CADA ALTA/CAMBIO.    *
000510* 22/01/99  E. RAMIREZ (EEDR)  Y2K-002   REVISION DE SIGLO: EL   *
000512*                                        PROGRAMA NO GUARDA NI   *
000514*                                        COMPARA FECHAS, NO SE   *
000516*                                        REQUIRIO CAMBIO, SOLO SE*
000518*                                        DEJA CONSTANCIA.        *
000520* 05/04/00  E. RAMIREZ (EEDR)  RH-0040   SE INCORPORA LLAMADO A  *
000530*                                        DEBD1R00 EN LA APERTURA *
000540*                                        DE PROJECTS, CON SALTO A*
000550*                                        PARRAFO DE ERROR DEDI-  *
000555*                                        CADO.                   *
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS CLASE-BANDERA   IS "T" THRU "T", "F" THRU "F"
000620     UPSI-0 ON STATUS IS WKS-TRACE-ACTIVO
000630            OFF STATUS IS WKS-TRACE-INACTIVO.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT PROJECTS ASSIGN TO PROJECTS
000670            ORGANIZATION  IS SEQUENTIAL
000680            ACCESS        IS SEQUENTIAL
000690            FILE STATUS   IS FS-PROJECT
000700                             FSE-PROJECT.
000710 DATA DIVISION.
000720 FILE SECTION.
000730******************************************************************
000740*   MAESTRO DE PROYECTOS - ORDEN ASCENDENTE POR PROJECT-ID       *
000750******************************************************************
000760 FD  PROJECTS
000770     LABEL RECORDS ARE STANDARD.
000780 01  REG-PROYECTO.
000790     COPY RHPRY01.
000800 WORKING-STORAGE SECTION.
000810 77  WKS-PRY-COUNT           PIC 9(04) COMP VALUE ZEROES.
000820 77  WKS-SUB                 PIC 9(04) COMP VALUE ZEROES.
000830 77  WKS-CANT-CAMPOS         PIC 9(02) COMP VALUE ZEROES.
000840 77  WKS-MAX-ID              PIC 9(04) COMP VALUE ZEROES.
000850*    WKS-MAX-ID ES COMP (BINARIO) Y NO SE PUEDE PASAR DIRECTO A
000860*    UN CAMPO X; SE EDITA POR WKS-ID-NUEVO-DIGITOS (DISPLAY) Y SE
000870*    LEE DE VUELTA COMO TEXTO EN WKS-ID-NUEVO-ALFA (REDEFINES).
000880 01  WKS-ID-NUEVO.
000890     05  WKS-ID-NUEVO-DIGITOS    PIC 9(04) VALUE ZEROES.
000900 01  WKS-ID-NUEVO-TEXTO REDEFINES WKS-ID-NUEVO.
000910     05  WKS-ID-NUEVO-ALFA       PIC X(04).
000920******************************************************************
000930*           RECURSOS RUTINAS FSE Y FILE STATUS                   *
000940******************************************************************
000950 COPY RHFSE01.
000960******************************************************************
000970*           TABLA DE PROYECTOS EN MEMORIA (TODO EL MAESTRO)      *
000980******************************************************************
000990 01  WKS-TABLA-PROYECTOS.
001000     05  WKS-PRY-ENTRY           OCCURS 1000 TIMES
001010                                  INDEXED BY WKS-PRY-IDX.
001020         10  TPR-PROJECT-ID      PIC X(04).
001030         10  TPR-PROJECT-ID-NUM REDEFINES TPR-PROJECT-ID
001040                                 PIC 9(04).
001050         10  TPR-CLIENT-ID       PIC X(04).
001060         10  TPR-PROJECT-NAME    PIC X(40).
001070         10  TPR-JOB-POSITION    PIC X(30).
001080         10  TPR-NUMBER-EMPL     PIC 9(03).
001090         10  TPR-NOTE            PIC X(60).
001100         10  TPR-COMPENSATION    PIC X(20).
001110         10  FILLER              PIC X(01).
001120******************************************************************
001130*           AREA DE LA TRANSACCION DE ENTRADA (SYSIN)            *
001140******************************************************************
001150*    WKS-CAMPO-2 ES EL SEGUNDO CAMPO DE LA LINEA DE ENTRADA;
001160*    SEGUN LA OPERACION ES EL ID A CONSULTAR (G) O LA BANDERA
001170*    DE ALTA/CAMBIO (M). EN "P" VIENE EN BLANCO.
001180 01  WKS-TRANSACCION.
001190     05  WKS-LINEA-ENTRADA       PIC X(400).
001200     05  WKS-OPERACION           PIC X(01).
001210     05  WKS-CAMPO-2             PIC X(05).
001220     05  WKS-CAMPO               OCCURS 10 TIMES
001230                                  PIC X(60).
001240     05  FILLER                  PIC X(02) VALUE SPACES.
001250 01  WKS-LINEA-DUMP REDEFINES WKS-LINEA-ENTRADA.
001260     05  WKS-LINEA-BLOQUE        PIC X(40) OCCURS 10 TIMES.
001270******************************************************************
001280*           CONTADORES COMBINADOS (PARA TRACE/DIAGNOSTICO)       *
001290******************************************************************
001300*    LOS CONTADORES DE ARRIBA SON COMP (BINARIO) Y NO SE PUEDEN
001310*    MOSTRAR DIRECTO; SE PASAN AQUI A DISPLAY PARA IMPRIMIRLOS
001320*    COMO TEXTO EN EL MENSAJE DE CONFIRMACION.
001330 01  WKS-CONTADORES-D.
001340     05  WKS-PRY-COUNT-ED        PIC 9(04).
001350     05  WKS-CAMPOS-ED           PIC 9(02).
001360     05  FILLER                  PIC X(02) VALUE SPACES.
001370 01  WKS-CONTADORES-ALFA REDEFINES WKS-CONTADORES-D.
001380     05  WKS-CONTADORES-TEXTO    PIC X(06).
001390     05  FILLER                  PIC X(02).
001400******************************************************************
001410*           SWITCHES DE TRABAJO                                  *
001420******************************************************************
001430 01  WKS-SWITCHES.
001440     05  WKS-SW-TRACE            PIC X(01) VALUE "N".
001450         88  WKS-TRACE-ACTIVO             VALUE "S".
001460         88  WKS-TRACE-INACTIVO           VALUE "N".
001470     05  FILLER                  PIC X(01) VALUE SPACE.
001480 PROCEDURE DIVISION.
001490******************************************************************
001500*                 S E C C I O N   P R I N C I P A L              *
001510******************************************************************
001520 000-PRINCIPAL SECTION.
001530     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E
001540     PERFORM 200-CARGA-PROYECTOS THRU 200-CARGA-PROYECTOS-E
001550     PERFORM 250-LEE-TRANSACCION THRU 250-LEE-TRANSACCION-E
001560     EVALUATE WKS-OPERACION
001570         WHEN "P"
001580             PERFORM 300-PREVIEW-PROYECTOS
001590         WHEN "G"
001600             PERFORM 400-OBTIENE-PROYECTO
001610         WHEN "M"
001620             PERFORM 500-DESPACHO-TRANSACCION
001630             PERFORM 700-GRABA-PROYECTOS
001640         WHEN OTHER
001650             DISPLAY "RHM1020 - OPERACION NO RECONOCIDA: "
001660                     WKS-OPERACION UPON CONSOLE
001670     END-EVALUATE
001680     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
001690     STOP RUN.
001700 000-PRINCIPAL-E. EXIT.
001710*    16/08/24 (LMM) RH-0032 - TRACE DE LA LINEA DE ENTRADA.
001720 050-TRACE-ENTRADA SECTION.
001730     IF WKS-TRACE-ACTIVO
001740         PERFORM 051-MUESTRA-BLOQUE
001750                 VARYING WKS-SUB FROM 1 BY 1
001760                 UNTIL WKS-SUB > 10
001770     END-IF.
001780 050-TRACE-ENTRADA-E. EXIT.
001790 051-MUESTRA-BLOQUE SECTION.
001800     DISPLAY "RHM1020 TRACE " WKS-SUB ": "
001810             WKS-LINEA-BLOQUE(WKS-SUB) UPON CONSOLE.
001820 051-MUESTRA-BLOQUE-E. EXIT.
001830*    >>>>>>>>>>>>>>>>>>>>>>> ARCHIVOS <<<<<<<<<<<<<<<<<<<<<<<<<<<<
001840 100-ABRE-ARCHIVOS SECTION.
001842     MOVE "RHM1020" TO PROGRAMA
001844     OPEN INPUT PROJECTS
001846     IF FS-PROJECT NOT = "00"
001848        GO TO 190-ERROR-PROJECTS
001850     END-IF
001852     GO TO 100-ABRE-ARCHIVOS-E.
001854 190-ERROR-PROJECTS.
001856     MOVE "PROJECTS" TO ARCHIVO
001858     MOVE "OPEN"     TO ACCION
001860     MOVE SPACES     TO LLAVE
001862     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
001864                      LLAVE, FS-PROJECT, FSE-PROJECT
001866     DISPLAY "RHM1020 - ERROR AL ABRIR PROJECTS: " FS-PROJECT
001868             UPON CONSOLE
001870     MOVE 91 TO RETURN-CODE
001872     STOP RUN.
001920 100-ABRE-ARCHIVOS-E. EXIT.
001930*    >>>>>>>>>>>>>>>>>>>>>>> CARGA <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
001940 200-CARGA-PROYECTOS SECTION.
001950     PERFORM 210-LEE-PROYECTO THRU 210-LEE-PROYECTO-E
001960     PERFORM 220-ACUMULA-PROYECTO UNTIL FS-PROJECT = "10"
001970     CLOSE PROJECTS.
001980 200-CARGA-PROYECTOS-E. EXIT.
001990 210-LEE-PROYECTO SECTION.
002000     READ PROJECTS
002010         AT END MOVE "10" TO FS-PROJECT
002020     END-READ.
002030 210-LEE-PROYECTO-E. EXIT.
002040 220-ACUMULA-PROYECTO SECTION.
002050     ADD 1 TO WKS-PRY-COUNT
002060     MOVE PRY-PROJECT-ID    TO TPR-PROJECT-ID(WKS-PRY-COUNT)
002070     MOVE PRY-CLIENT-ID     TO TPR-CLIENT-ID(WKS-PRY-COUNT)
002080     MOVE PRY-PROJECT-NAME  TO TPR-PROJECT-NAME(WKS-PRY-COUNT)
002090     MOVE PRY-JOB-POSITION  TO TPR-JOB-POSITION(WKS-PRY-COUNT)
002100     MOVE PRY-NUMBER-EMPLOYEES
002110                            TO TPR-NUMBER-EMPL(WKS-PRY-COUNT)
002120     MOVE PRY-NOTE          TO TPR-NOTE(WKS-PRY-COUNT)
002130     MOVE PRY-COMPENSATION  TO TPR-COMPENSATION(WKS-PRY-COUNT)
002140     PERFORM 210-LEE-PROYECTO THRU 210-LEE-PROYECTO-E.
002150 220-ACUMULA-PROYECTO-E. EXIT.
002160*    >>>>>>>>>>>>>>>>>>>>>>> TRANSACCION <<<<<<<<<<<<<<<<<<<<<<<<<
002170 250-LEE-TRANSACCION SECTION.
002180     PERFORM 251-LIMPIA-CAMPOS
002190             VARYING WKS-SUB FROM 1 BY 1 UNTIL WKS-SUB > 10
002200     MOVE SPACES TO WKS-LINEA-ENTRADA
002210     ACCEPT WKS-LINEA-ENTRADA FROM SYSIN
002220     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY ","
002230         INTO WKS-OPERACION  WKS-CAMPO-2
002240              WKS-CAMPO(01)  WKS-CAMPO(02) WKS-CAMPO(03)
002250              WKS-CAMPO(04)  WKS-CAMPO(05) WKS-CAMPO(06)
002260              WKS-CAMPO(07)
002270         TALLYING IN WKS-CANT-CAMPOS
002280     END-UNSTRING
002290     PERFORM 050-TRACE-ENTRADA THRU 050-TRACE-ENTRADA-E.
002300 250-LEE-TRANSACCION-E. EXIT.
002310 251-LIMPIA-CAMPOS SECTION.
002320     MOVE SPACES TO WKS-CAMPO(WKS-SUB).
002330 251-LIMPIA-CAMPOS-E. EXIT.
002340*    >>>>>>>>>>>>>>>>>>>>>>> PREVIEW <<<<<<<<<<<<<<<<<<<<<<<<<<<<<
002350 300-PREVIEW-PROYECTOS SECTION.
002360     PERFORM 310-IMPRIME-LINEA-PROYECTO
002370             VARYING WKS-SUB FROM 1 BY 1
002380             UNTIL WKS-SUB > WKS-PRY-COUNT.
002390 300-PREVIEW-PROYECTOS-E. EXIT.
002400 310-IMPRIME-LINEA-PROYECTO SECTION.
002410     DISPLAY TPR-PROJECT-ID(WKS-SUB) " " TPR-CLIENT-ID(WKS-SUB)
002420             " " TPR-PROJECT-NAME(WKS-SUB).
002430 310-IMPRIME-LINEA-PROYECTO-E. EXIT.
002440*    >>>>>>>>>>>>>>>>>>>>>>> CONSULTA <<<<<<<<<<<<<<<<<<<<<<<<<<<<
002450*    22/03/24 (EEDR) RH-0007 - DEVUELVE EL PRIMER PROYECTO CUYO
002460*    ID COINCIDA CON EL DE LA TRANSACCION (WKS-CAMPO-2).
002470 400-OBTIENE-PROYECTO SECTION.
002480     MOVE 0 TO WKS-SUB
002490     PERFORM 410-BUSCA-PROYECTO
002500             VARYING WKS-SUB FROM 1 BY 1
002510             UNTIL WKS-SUB > WKS-PRY-COUNT.
002520 400-OBTIENE-PROYECTO-E. EXIT.
002530 410-BUSCA-PROYECTO SECTION.
002540     IF TPR-PROJECT-ID(WKS-SUB) = WKS-CAMPO-2
002550        DISPLAY "RHM1020 PROYECTO " TPR-PROJECT-ID(WKS-SUB)
002560        DISPLAY TPR-CLIENT-ID(WKS-SUB)
002570        DISPLAY TPR-PROJECT-NAME(WKS-SUB)
002580        DISPLAY TPR-JOB-POSITION(WKS-SUB)
002590        DISPLAY TPR-NUMBER-EMPL(WKS-SUB)
002600        DISPLAY TPR-NOTE(WKS-SUB)
002610        DISPLAY TPR-COMPENSATION(WKS-SUB)
002620     END-IF.
002630 410-BUSCA-PROYECTO-E. EXIT.
002640*    >>>>>>>>>>>>>>>>>>>>>>> ALTA / CAMBIO <<<<<<<<<<<<<<<<<<<<<<<
002650 500-DESPACHO-TRANSACCION SECTION.
002660     IF WKS-CAMPO-2 = "True"
002670        PERFORM 600-GENERA-ID-NUEVO
002680        ADD 1 TO WKS-PRY-COUNT
002690        MOVE WKS-ID-NUEVO-ALFA  TO TPR-PROJECT-ID(WKS-PRY-COUNT)
002700        MOVE WKS-CAMPO(01)      TO TPR-CLIENT-ID(WKS-PRY-COUNT)
002710        MOVE WKS-CAMPO(02)      TO TPR-PROJECT-NAME(WKS-PRY-COUNT)
002720        MOVE WKS-CAMPO(03)      TO TPR-JOB-POSITION(WKS-PRY-COUNT)
002730        MOVE WKS-CAMPO(04)      TO TPR-NUMBER-EMPL(WKS-PRY-COUNT)
002740        MOVE WKS-CAMPO(05)      TO TPR-NOTE(WKS-PRY-COUNT)
002750        MOVE WKS-CAMPO(06)      TO TPR-COMPENSATION(WKS-PRY-COUNT)
002760        PERFORM 800-CONFIRMA-TRANSACCION
002770     ELSE
002780        MOVE WKS-CAMPO(01) TO WKS-ID-NUEVO-ALFA
002790        PERFORM 550-EDITA-PROYECTO
002800                VARYING WKS-SUB FROM 1 BY 1
002810                UNTIL WKS-SUB > WKS-PRY-COUNT
002820     END-IF.
002830 500-DESPACHO-TRANSACCION-E. EXIT.
002840 550-EDITA-PROYECTO SECTION.
002850     IF TPR-PROJECT-ID(WKS-SUB) = WKS-ID-NUEVO-ALFA
002860        MOVE WKS-CAMPO(02)      TO TPR-CLIENT-ID(WKS-SUB)
002870        MOVE WKS-CAMPO(03)      TO TPR-PROJECT-NAME(WKS-SUB)
002880        MOVE WKS-CAMPO(04)      TO TPR-JOB-POSITION(WKS-SUB)
002890        MOVE WKS-CAMPO(05)      TO TPR-NUMBER-EMPL(WKS-SUB)
002900        MOVE WKS-CAMPO(06)      TO TPR-NOTE(WKS-SUB)
002910        MOVE WKS-CAMPO(07)      TO TPR-COMPENSATION(WKS-SUB)
002920        PERFORM 800-CONFIRMA-TRANSACCION
002930     END-IF.
002940 550-EDITA-PROYECTO-E. EXIT.
002950*    09/05/24 (LMM) RH-0015 - EL ID NUEVO ES EL MAYOR ID NUMERICO
002960*    EXISTENTE MAS UNO (NO EL NUMERO DE REGISTROS), IGUAL QUE EN
002970*    RHM1010, PARA QUE NO SE REPITAN IDS CUANDO HAY BAJAS.
002980 600-GENERA-ID-NUEVO SECTION.
002990     MOVE 0 TO WKS-MAX-ID
003000     PERFORM 610-COMPARA-MAX-ID
003010             VARYING WKS-SUB FROM 1 BY 1
003020             UNTIL WKS-SUB > WKS-PRY-COUNT
003030     ADD 1 TO WKS-MAX-ID
003040     MOVE WKS-MAX-ID TO WKS-ID-NUEVO-DIGITOS.
003050 600-GENERA-ID-NUEVO-E. EXIT.
003060 610-COMPARA-MAX-ID SECTION.
003070     IF TPR-PROJECT-ID-NUM(WKS-SUB) > WKS-MAX-ID
003080        MOVE TPR-PROJECT-ID-NUM(WKS-SUB) TO WKS-MAX-ID
003090     END-IF.
003100 610-COMPARA-MAX-ID-E. EXIT.
003110*    >>>>>>>>>>>>>>>>>>>>>>> GRABACION <<<<<<<<<<<<<<<<<<<<<<<<<<<
003120 700-GRABA-PROYECTOS SECTION.
003130     OPEN OUTPUT PROJECTS
003140     IF FS-PROJECT NOT = "00"
003150        DISPLAY "RHM1020 - ERROR AL REGRABAR PROJECTS: "
003160                FS-PROJECT UPON CONSOLE
003170        MOVE 92 TO RETURN-CODE
003180        STOP RUN
003190     END-IF
003200     PERFORM 710-ESCRIBE-PROYECTO
003210             VARYING WKS-SUB FROM 1 BY 1
003220             UNTIL WKS-SUB > WKS-PRY-COUNT
003230     CLOSE PROJECTS.
003240 700-GRABA-PROYECTOS-E. EXIT.
003250 710-ESCRIBE-PROYECTO SECTION.
003260     MOVE TPR-PROJECT-ID(WKS-SUB)   TO PRY-PROJECT-ID
003270     MOVE TPR-CLIENT-ID(WKS-SUB)    TO PRY-CLIENT-ID
003280     MOVE TPR-PROJECT-NAME(WKS-SUB) TO PRY-PROJECT-NAME
003290     MOVE TPR-JOB-POSITION(WKS-SUB) TO PRY-JOB-POSITION
003300     MOVE TPR-NUMBER-EMPL(WKS-SUB)  TO PRY-NUMBER-EMPLOYEES
003310     MOVE TPR-NOTE(WKS-SUB)         TO PRY-NOTE
003320     MOVE TPR-COMPENSATION(WKS-SUB) TO PRY-COMPENSATION
003330     WRITE REG-PROYECTO.
003340 710-ESCRIBE-PROYECTO-E. EXIT.
003350*    >>>>>>>>>>>>>>>>>>>>>>> CONFIRMACION <<<<<<<<<<<<<<<<<<<<<<<<
003360 800-CONFIRMA-TRANSACCION SECTION.
003370     MOVE WKS-PRY-COUNT   TO WKS-PRY-COUNT-ED
003380     MOVE WKS-CANT-CAMPOS TO WKS-CAMPOS-ED
003390     DISPLAY "RHM1020 - PROYECTO " WKS-ID-NUEVO-ALFA
003400             " PROCESADO. TOTAL EN MAESTRO: "
003410             WKS-CONTADORES-TEXTO UPON CONSOLE.
003420 800-CONFIRMA-TRANSACCION-E. EXIT.
003430*    >>>>>>>>>>>>>>>>>>>>>>> CIERRE <<<<<<<<<<<<<<<<<<<<<<<<<<<<<<
003440 900-CIERRA-ARCHIVOS SECTION.
003450     CONTINUE.
003460 900-CIERRA-ARCHIVOS-E. EXIT.
