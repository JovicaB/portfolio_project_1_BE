000100******************************************************************
000110*                       C O P Y   R H F S E 0 1                  *
000120******************************************************************
000130*  APLICACION  : RECLUTAMIENTO EJECUTIVO                         *
000140*  ARCHIVO     : N/A (AREA DE TRABAJO COMUN)                     *
000150*  DESCRIPCION : WKS-FS-STATUS CON UN PAR FS-xxx/FSE-xxx POR     *
000160*              : CADA ARCHIVO DEL SISTEMA, MAS PROGRAMA/ARCHIVO/ *
000170*              : ACCION/LLAVE PARA EL CALL A LA RUTINA DE ERROR  *
000180*              : DE ARCHIVOS (IGUAL QUE EN CIERRES1/JM47ADM).    *
000190*              : SE COPIA EN LOS 6 PROGRAMAS DEL SISTEMA.        *
000200******************************************************************
000210* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000220* --------  -----------------  --------  ----------------------- *
000230* 14/02/88  E. RAMIREZ (EEDR)  RH-0002   CREACION DEL COPY       *
000240* 15/07/91  E. RAMIREZ (EEDR)  RH-0027   SE AGREGA FS-TRANS PARA *
000250*                                        EL MAESTRO DE MANTENI-  *
000260*                                        MIENTO (ALTA/CAMBIO)    *
000262* 14/02/02  E. RAMIREZ (EEDR)  RH-0038   PROGRAMA/ARCHIVO/ACCION/*
000264*                                        LLAVE QUEDAN REALMENTE  *
000266*                                        EN USO: LOS 6 PROGRAMAS *
000268*                                        YA HACEN CALL A         *
000270*                                        DEBD1R00 EN SU PARRAFO  *
000272*                                        DE APERTURA DE ARCHIVOS.*
000274******************************************************************
000280 01  WKS-FS-STATUS.
000290     05  WKS-STATUS.
000300*      MAESTRO DE CLIENTES
000310         10  FS-CLIENT           PIC 9(02) VALUE ZEROES.
000320         10  FSE-CLIENT.
000330             15  FSE-RETURN      PIC S9(4) COMP-5 VALUE 0.
000340             15  FSE-FUNCTION    PIC S9(4) COMP-5 VALUE 0.
000350             15  FSE-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.
000360*      MAESTRO DE PROYECTOS DE BUSQUEDA
000370         10  FS-PROJECT          PIC 9(02) VALUE ZEROES.
000380         10  FSE-PROJECT.
000390             15  FSE-RETURN      PIC S9(4) COMP-5 VALUE 0.
000400             15  FSE-FUNCTION    PIC S9(4) COMP-5 VALUE 0.
000410             15  FSE-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.
000420*      MAESTRO DE DOSSIER DE CANDIDATOS
000430         10  FS-CANDIDATE        PIC 9(02) VALUE ZEROES.
000440         10  FSE-CANDIDATE.
000450             15  FSE-RETURN      PIC S9(4) COMP-5 VALUE 0.
000460             15  FSE-FUNCTION    PIC S9(4) COMP-5 VALUE 0.
000470             15  FSE-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.
000480*      FICHA DE SEGUIMIENTO CANDIDATO-PROYECTO
000490         10  FS-CMS              PIC 9(02) VALUE ZEROES.
000500         10  FSE-CMS.
000510             15  FSE-RETURN      PIC S9(4) COMP-5 VALUE 0.
000520             15  FSE-FUNCTION    PIC S9(4) COMP-5 VALUE 0.
000530             15  FSE-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.
000540*      ENTRADA DE TRANSACCIONES DE MANTENIMIENTO (SYSIN)
000550         10  FS-TRANS            PIC 9(02) VALUE ZEROES.
000560         10  FSE-TRANS.
000570             15  FSE-RETURN      PIC S9(4) COMP-5 VALUE 0.
000580             15  FSE-FUNCTION    PIC S9(4) COMP-5 VALUE 0.
000590             15  FSE-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.
000600*      VARIABLES DE LA RUTINA DE ERROR DE ARCHIVOS
000610         10  PROGRAMA            PIC X(08) VALUE SPACES.
000620         10  ARCHIVO             PIC X(08) VALUE SPACES.
000630         10  ACCION              PIC X(10) VALUE SPACES.
000640         10  LLAVE               PIC X(32) VALUE SPACES.
000650         10  FILLER              PIC X(02) VALUE SPACES.
