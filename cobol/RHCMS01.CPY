000100******************************************************************
000110*                       C O P Y   R H C M S 0 1                  *
000120******************************************************************
000130*  APLICACION  : RECLUTAMIENTO EJECUTIVO                         *
000140*  ARCHIVO     : CMS (FICHA DE SEGUIMIENTO CANDIDATO-PROYECTO)   *
000150*  DESCRIPCION : UN REGISTRO POR PAREJA PROYECTO-CANDIDATO. LO   *
000160*              : ESCRIBE/LEE UNICAMENTE RHC1050 (MATRICULA,      *
000170*              : FICHA, NOTA Y ACTUALIZACION DE ESTADO/NOTA).    *
000180*  LONGITUD    : 073 POSICIONES. ORDEN DE INSERCION (NO LLAVE).  *
000190******************************************************************
000200* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000210* --------  -----------------  --------  ----------------------- *
000220* 20/05/24  E. RAMIREZ (EEDR)  RH-0019   CREACION DEL COPY       *
000230* 02/12/24  E. RAMIREZ (EEDR)  RH-0046   NOTE PASA A CAMPO UNICO *
000240*                                        DE 60; EL PARTIDO EN    *
000250*                                        TEXTO(59) + FILLER      *
000260*                                        TRUNCABA EL ULTIMO      *
000270*                                        CARACTER AL GRABAR/     *
000280*                                        REGRABAR LA FICHA.      *
000290******************************************************************
000300 01  REG-CMS.
000310     05  CMS-PROJECT-ID          PIC X(04).
000320     05  CMS-CANDIDATE-ID        PIC X(04).
000330     05  CMS-NOTE                PIC X(60).
000340     05  CMS-MARCAS.
000350         10  CMS-STATUS-ACCEPTED PIC X(01).
000360         10  CMS-STATUS-RESERVE  PIC X(01).
000370         10  CMS-STATUS-REJECTED PIC X(01).
000380     05  CMS-SCORE               PIC 9(02).
